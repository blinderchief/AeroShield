000100*****************************************************************         
000200*                                                               *         
000300*    ASEVTREC  -  AEROSHIELD FLIGHT STATUS EVENT RECORD         *         
000400*                 EVENT-FILE (DAILY ORACLE FEED)  -  33 BYTES   *         
000500*                                                               *         
000600*    03/12/84  RTV  TKT AS-0001  ORIGINAL LAYOUT.               *         
000700*    07/02/23  JLK  TKT AS-0118  ADDED AS-EVT-VERIFIED FOR THE  *         
000800*                   ATTESTATION FLAG FROM THE ORACLE FEED.      *         
000900*****************************************************************         
001000 01  AS-EVENT-RECORD.                                                     
001100     05  AS-EVT-FLIGHT-NUMBER          PIC X(06).                         
001200     05  AS-EVT-AIRLINE-CODE           PIC X(02).                         
001300     05  AS-EVT-SCHED-DEP-DATE         PIC 9(08).                         
001400     05  AS-EVT-STATUS                 PIC X(10).                         
001500         88  AS-EVT-ON-TIME                 VALUE 'ON-TIME'.              
001600         88  AS-EVT-DELAYED                 VALUE 'DELAYED'.              
001700         88  AS-EVT-CANCELLED               VALUE 'CANCELLED'.            
001800     05  AS-EVT-DELAY-MINUTES          PIC 9(04).                         
001900     05  AS-EVT-VERIFIED               PIC X(01).                         
002000         88  AS-EVT-IS-VERIFIED             VALUE 'Y'.                    
002100     05  FILLER                        PIC X(02).                         
