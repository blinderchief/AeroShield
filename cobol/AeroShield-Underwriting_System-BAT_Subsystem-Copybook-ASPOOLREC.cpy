000100*****************************************************************         
000200*                                                               *         
000300*    ASPOOLREC  -  AEROSHIELD LIQUIDITY POOL LEDGER RECORD      *         
000400*                  POOL-FILE (SINGLE RECORD)  -  120 BYTES      *         
000500*                                                               *         
000600*    03/12/84  RTV  TKT AS-0001  ORIGINAL LAYOUT.               *         
000700*    07/02/23  JLK  TKT AS-0118  ADDED AS-COLLATERAL-RATIO AND  *         
000800*                   THE ISSUED/PAID COUNTS FOR THE HEALTH RUN.  *         
000900*****************************************************************         
001000 01  AS-POOL-RECORD.                                                      
001100     05  AS-POOL-NAME                  PIC X(25).                         
001200     05  AS-POOL-SYMBOL                PIC X(06).                         
001300     05  AS-TOTAL-VALUE-LOCKED         PIC S9(11)V99.                     
001400     05  AS-TOTAL-PREMIUMS-COLLECTED   PIC S9(11)V99.                     
001500     05  AS-TOTAL-PAYOUTS-MADE         PIC S9(11)V99.                     
001600     05  AS-STABLECOIN-RESERVE         PIC S9(11)V99.                     
001700     05  AS-COLLATERAL-RATIO           PIC 9(03)V99.                      
001800     05  AS-POLICIES-ISSUED-COUNT      PIC 9(07).                         
001900     05  AS-CLAIMS-PAID-COUNT          PIC 9(07).                         
002000     05  FILLER                        PIC X(18).                         
