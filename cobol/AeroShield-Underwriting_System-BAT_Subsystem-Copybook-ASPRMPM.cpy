000100*****************************************************************         
000200*                                                               *         
000300*    ASPRMPM  -  PREMIUM CALCULATOR PARAMETER AREA              *         
000400*                PASSED TO ASPREMCL ON EACH CALL.               *         
000500*                                                               *         
000600*    03/12/84  RTV  TKT AS-0001  ORIGINAL LAYOUT.               *         
000700*****************************************************************         
000800 01  AS-PREMIUM-CALC-PARM.                                                
000900     05  PRM-INPUT.                                                       
001000         10  PRM-COVERAGE-AMOUNT       PIC S9(09)V99.                     
001100         10  PRM-RISK-TIER             PIC X(09).                         
001200         10  PRM-DELAY-THRESHOLD-MIN   PIC 9(04).                         
001300     05  PRM-OUTPUT.                                                      
001400         10  PRM-PREMIUM-AMOUNT        PIC S9(07)V99.                     
