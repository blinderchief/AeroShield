000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    ASPREMCL.                                                 
000300 AUTHOR.        R T VARGA.                                                
000400 INSTALLATION.  AEROSHIELD UNDERWRITING SYSTEM - BATCH SUBSYSTEM.         
000500 DATE-WRITTEN.  03/12/1984.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      AEROSHIELD PROPRIETARY - INTERNAL USE ONLY.               
000800*****************************************************************         
000900*                                                               *         
001000*    ASPREMCL  -  PREMIUM CALCULATOR                           *          
001100*                                                               *         
001200*    CALLED BY ASINSPRC ONCE PER PENDING POLICY, AFTER          *         
001300*    ASRISKSC HAS SET THE RISK TIER, TO PRICE THE POLICY'S     *          
001400*    PREMIUM FROM THE COVERAGE AMOUNT, RISK TIER AND THE       *          
001500*    POLICYHOLDER'S CHOSEN DELAY THRESHOLD.                    *          
001600*                                                               *         
001700*    CHANGE LOG.                                                *         
001800*    03/12/84  RTV  TKT AS-0001  ORIGINAL PROGRAM.              *         
001900*    06/04/87  RTV  TKT AS-0032  ADDED THE THRESHOLD-FACTOR      *        
002000*                   TABLE PER THE Q3 UNDERWRITING REVIEW.       *         
002100*    01/09/99  DLM  TKT AS-0077  Y2K -- NO DATE FIELDS IN THIS  *         
002200*                   PROGRAM, REVIEWED AND SIGNED OFF ONLY.      *         
002300*    07/02/23  JLK  TKT AS-0118  CONVERTED FROM THE OLD GROUP   *         
002400*                   PREMIUM TABLE TO THE FLAT-RATE FORMULA      *         
002500*                   USED BY THE AEROSHIELD PARAMETRIC PRODUCT.  *         
002600*    11/19/24  RTV  TKT AS-0203  ADDED THE SIZE ERROR TRACE     *         
002700*                   DISPLAY AFTER A RUNAWAY COVERAGE AMOUNT     *         
002800*                   BLEW UP THE OVERNIGHT RUN ON 11/14/24.      *         
002900*    11/25/24  RTV  TKT AS-0204  A PREMIUM CAPPED AT THE        *         
003000*                   CEILING CAN NEVER ALSO BE UNDER THE FLOOR,  *         
003100*                   SO THE CEILING BRANCH NOW EXITS PAST THE    *         
003200*                   FLOOR CHECK INSTEAD OF FALLING THROUGH IT.  *         
003300*****************************************************************         
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SOURCE-COMPUTER. IBM-370.                                                
003700 OBJECT-COMPUTER. IBM-370.                                                
003800 SPECIAL-NAMES.                                                           
003900     C01 IS TOP-OF-FORM.                                                  
004000 DATA DIVISION.                                                           
004100 WORKING-STORAGE SECTION.                                                 
004200*                                                                         
004300*    RISK TIER MULTIPLIER TABLE                                           
004400*                                                                         
004500 01  STATIC-TIER-MULT-TABLE.                                              
004600     05  FILLER              PIC X(09) VALUE 'VERY-LOW '.                 
004700     05  FILLER              PIC 9V99 VALUE 0.50.                         
004800     05  FILLER              PIC X(09) VALUE 'LOW      '.                 
004900     05  FILLER              PIC 9V99 VALUE 0.75.                         
005000     05  FILLER              PIC X(09) VALUE 'MEDIUM   '.                 
005100     05  FILLER              PIC 9V99 VALUE 1.00.                         
005200     05  FILLER              PIC X(09) VALUE 'HIGH     '.                 
005300     05  FILLER              PIC 9V99 VALUE 1.50.                         
005400     05  FILLER              PIC X(09) VALUE 'VERY-HIGH'.                 
005500     05  FILLER              PIC 9V99 VALUE 2.00.                         
005600 01  TIER-MULT-TABLE REDEFINES                                            
005700     STATIC-TIER-MULT-TABLE OCCURS 5 TIMES.                               
005800     05  TMT-RISK-TIER          PIC X(09).                                
005900     05  TMT-MULTIPLIER         PIC 9V99.                                 
006000 77  TMT-MAX                    PIC 9(01) COMP VALUE 5.                   
006100 77  TMT-DEFAULT-MULT           PIC 9V99 VALUE 1.00.                      
006200*                                                                         
006300*    DELAY THRESHOLD BAND TABLE (LOW MINS, HIGH MINS, FACTOR)             
006400*    A HIGH-MINUTES OF 9999 MEANS NO UPPER BOUND.                         
006500*                                                                         
006600 01  STATIC-THRESH-BAND-TABLE.                                            
006700     05  FILLER   PIC 9(04) VALUE 0000.                                   
006800     05  FILLER   PIC 9(04) VALUE 0059.                                   
006900     05  FILLER   PIC 9V99  VALUE 1.50.                                   
007000     05  FILLER   PIC 9(04) VALUE 0060.                                   
007100     05  FILLER   PIC 9(04) VALUE 0119.                                   
007200     05  FILLER   PIC 9V99  VALUE 1.20.                                   
007300     05  FILLER   PIC 9(04) VALUE 0181.                                   
007400     05  FILLER   PIC 9(04) VALUE 9999.                                   
007500     05  FILLER   PIC 9V99  VALUE 0.80.                                   
007600 01  THRESH-BAND-TABLE REDEFINES                                          
007700     STATIC-THRESH-BAND-TABLE OCCURS 3 TIMES.                             
007800     05  TBB-LOW-MINUTES        PIC 9(04).                                
007900     05  TBB-HIGH-MINUTES       PIC 9(04).                                
008000     05  TBB-FACTOR             PIC 9V99.                                 
008100 77  TBB-MAX                    PIC 9(01) COMP VALUE 3.                   
008200 77  TBB-DEFAULT-FACTOR         PIC 9V99 VALUE 1.00.                      
008300*                                                                         
008400*    11/19/24 RTV -- SAME STRUCTURED/FLAT WORK AREA THE POOL              
008500*    MANAGER USES FOR ITS WARNING LINES, HERE FOR THE SIZE ERROR          
008600*    TRACE DISPLAYED IF A PREMIUM COMPUTATION EVER OVERFLOWS.             
008700*                                                                         
008800 01  WS-SIZE-ERROR-LINE-STRUCT.                                           
008900     05  WS-SE-PREFIX               PIC X(20) VALUE                       
009000             'PREMIUM SIZE ERROR -'.                                      
009100     05  WS-SE-FIELD-NAME           PIC X(20).                            
009200 01  WS-SIZE-ERROR-LINE-FLAT REDEFINES                                    
009300     WS-SIZE-ERROR-LINE-STRUCT       PIC X(40).                           
009400*                                                                         
009500*    WORKING FIGURES                                                      
009600*                                                                         
009700 77  WS-SUB                     PIC 9(01) COMP VALUE 0.                   
009800 77  WS-TIER-MULT               PIC 9V99 VALUE 0.                         
009900 77  WS-THRESH-FACTOR           PIC 9V99 VALUE 0.                         
010000 77  WS-BASE-PREMIUM            PIC S9(09)V99 VALUE 0.                    
010100 77  WS-FINAL-PREMIUM           PIC S9(09)V99 VALUE 0.                    
010200 77  WS-PREMIUM-CEILING         PIC S9(09)V99 VALUE 0.                    
010300 77  WS-PREMIUM-FLOOR           PIC S9(05)V99 VALUE 5.00.                 
010400 LINKAGE SECTION.                                                         
010500     COPY ASPRMPM.                                                        
010600 PROCEDURE DIVISION USING AS-PREMIUM-CALC-PARM.                           
010700 000-MAINLINE.                                                            
010800     PERFORM 200-LOOKUP-TIER-MULTIPLIER.                                  
010900     PERFORM 220-LOOKUP-THRESHOLD-FACTOR.                                 
011000     PERFORM 400-COMPUTE-PREMIUM THRU 400-EXIT.                           
011100     GOBACK.                                                              
011200*                                                                         
011300*    06/04/87 RTV -- SAME LINEAR SEARCH IDIOM AS THE RISK ENGINE.         
011400*                                                                         
011500 200-LOOKUP-TIER-MULTIPLIER.                                              
011600     MOVE TMT-DEFAULT-MULT TO WS-TIER-MULT.                               
011700     PERFORM 210-SEARCH-TIER-TABLE                                        
011800         VARYING WS-SUB FROM 1 BY 1                                       
011900         UNTIL WS-SUB > TMT-MAX.                                          
012000 210-SEARCH-TIER-TABLE.                                                   
012100     IF TMT-RISK-TIER (WS-SUB) = PRM-RISK-TIER                            
012200         MOVE TMT-MULTIPLIER (WS-SUB) TO WS-TIER-MULT                     
012300         MOVE TMT-MAX TO WS-SUB                                           
012400     END-IF.                                                              
012500 220-LOOKUP-THRESHOLD-FACTOR.                                             
012600     MOVE TBB-DEFAULT-FACTOR TO WS-THRESH-FACTOR.                         
012700     PERFORM 230-SEARCH-THRESH-TABLE                                      
012800         VARYING WS-SUB FROM 1 BY 1                                       
012900         UNTIL WS-SUB > TBB-MAX.                                          
013000 230-SEARCH-THRESH-TABLE.                                                 
013100     IF PRM-DELAY-THRESHOLD-MIN >= TBB-LOW-MINUTES (WS-SUB)               
013200        AND PRM-DELAY-THRESHOLD-MIN <= TBB-HIGH-MINUTES (WS-SUB)          
013300         MOVE TBB-FACTOR (WS-SUB) TO WS-THRESH-FACTOR                     
013400         MOVE TBB-MAX TO WS-SUB                                           
013500     END-IF.                                                              
013600*                                                                         
013700*    01/09/99 DLM -- BASE AND FINAL PREMIUM ARE ZONED DISPLAY,            
013800*    NOT PACKED, TO MATCH THE REST OF THE UNDERWRITING SUITE.             
013900*                                                                         
014000 400-COMPUTE-PREMIUM.                                                     
014100     COMPUTE WS-BASE-PREMIUM ROUNDED =                                    
014200             PRM-COVERAGE-AMOUNT * 0.02                                   
014300         ON SIZE ERROR                                                    
014400             MOVE 'BASE PREMIUM' TO WS-SE-FIELD-NAME                      
014500             DISPLAY WS-SIZE-ERROR-LINE-FLAT                              
014600             MOVE 0 TO WS-BASE-PREMIUM                                    
014700     END-COMPUTE.                                                         
014800     COMPUTE WS-FINAL-PREMIUM ROUNDED =                                   
014900             WS-BASE-PREMIUM * WS-TIER-MULT * WS-THRESH-FACTOR            
015000         ON SIZE ERROR                                                    
015100             MOVE 'FINAL PREMIUM' TO WS-SE-FIELD-NAME                     
015200             DISPLAY WS-SIZE-ERROR-LINE-FLAT                              
015300             MOVE 0 TO WS-FINAL-PREMIUM                                   
015400     END-COMPUTE.                                                         
015500     COMPUTE WS-PREMIUM-CEILING ROUNDED =                                 
015600             PRM-COVERAGE-AMOUNT * 0.15                                   
015700         ON SIZE ERROR                                                    
015800             MOVE 'PREMIUM CEILING' TO WS-SE-FIELD-NAME                   
015900             DISPLAY WS-SIZE-ERROR-LINE-FLAT                              
016000             MOVE PRM-COVERAGE-AMOUNT TO WS-PREMIUM-CEILING               
016100     END-COMPUTE.                                                         
016200     IF WS-FINAL-PREMIUM > WS-PREMIUM-CEILING                             
016300         MOVE WS-PREMIUM-CEILING TO WS-FINAL-PREMIUM                      
016400         GO TO 400-SET-PREMIUM                                            
016500     END-IF.                                                              
016600     IF WS-FINAL-PREMIUM < WS-PREMIUM-FLOOR                               
016700         MOVE WS-PREMIUM-FLOOR TO WS-FINAL-PREMIUM                        
016800     END-IF.                                                              
016900 400-SET-PREMIUM.                                                         
017000     MOVE WS-FINAL-PREMIUM TO PRM-PREMIUM-AMOUNT.                         
017100 400-EXIT.                                                                
017200     EXIT.                                                                
