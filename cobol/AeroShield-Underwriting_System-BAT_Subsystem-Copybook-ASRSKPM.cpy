000100*****************************************************************         
000200*                                                               *         
000300*    ASRSKPM  -  RISK SCORING ENGINE PARAMETER AREA             *         
000400*                PASSED TO ASRISKSC ON EACH CALL.               *         
000500*                                                               *         
000600*    03/12/84  RTV  TKT AS-0001  ORIGINAL LAYOUT.               *         
000700*    07/02/23  JLK  TKT AS-0118  ADDED RSK-WEATHER-CODE INPUT.  *         
000800*****************************************************************         
000900 01  AS-RISK-SCORING-PARM.                                                
001000     05  RSK-INPUT.                                                       
001100         10  RSK-AIRLINE-CODE          PIC X(02).                         
001200         10  RSK-DEP-AIRPORT           PIC X(03).                         
001300         10  RSK-ARR-AIRPORT           PIC X(03).                         
001400         10  RSK-DEP-HOUR              PIC 9(02).                         
001500         10  RSK-DEP-DOW               PIC 9(01).                         
001600         10  RSK-DEP-MONTH             PIC 9(02).                         
001700         10  RSK-WEATHER-CODE          PIC X(05).                         
001800     05  RSK-OUTPUT.                                                      
001900         10  RSK-RISK-SCORE            PIC 9(03)V99.                      
002000         10  RSK-DELAY-PROBABILITY     PIC V9(04).                        
002100         10  RSK-RISK-TIER             PIC X(09).                         
