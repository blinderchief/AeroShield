000100*****************************************************************         
000200*                                                               *         
000300*    ASPOOLPM  -  POOL MANAGER PARAMETER AREA                   *         
000400*                 PASSED TO ASPOOLMG ALONG WITH AS-POOL-RECORD  *         
000500*                 (COPY ASPOOLREC) ON EACH CALL.                 *        
000600*                                                               *         
000700*    03/12/84  RTV  TKT AS-0001  ORIGINAL LAYOUT.               *         
000800*    07/02/23  JLK  TKT AS-0118  ADDED THE STATS/HEALTH REQUEST *         
000900*                   FOR THE END-OF-RUN POOL ACCOUNTING STEP.    *         
001000*****************************************************************         
001100 01  AS-POOL-MGR-PARM.                                                    
001200     05  PLM-REQUEST-TYPE              PIC X(01).                         
001300         88  PLM-REQ-DEPOSIT                VALUE 'D'.                    
001400         88  PLM-REQ-PAYOUT                 VALUE 'P'.                    
001500         88  PLM-REQ-STATS                  VALUE 'S'.                    
001600     05  PLM-AMOUNT                    PIC S9(11)V99.                     
001700     05  PLM-SUCCESS-SW                PIC X(01).                         
001800         88  PLM-REQUEST-OK                 VALUE 'Y'.                    
001900         88  PLM-REQUEST-FAILED             VALUE 'N'.                    
002000     05  PLM-REJECT-REASON             PIC X(40).                         
002100     05  PLM-STATS-OUTPUT.                                                
002200         10  PLM-AVAILABLE-FOR-CLAIMS  PIC S9(11)V99.                     
002300         10  PLM-PENDING-OBLIGATIONS   PIC S9(11)V99.                     
002400         10  PLM-UTILIZATION-RATE      PIC S9(05)V99.                     
002500         10  PLM-HEALTHY-SW            PIC X(01).                         
002600             88  PLM-POOL-HEALTHY          VALUE 'Y'.                     
002700         10  PLM-RISK-LEVEL            PIC X(06).                         
002800         10  PLM-WARNING-COUNT         PIC 9(01).                         
002900         10  PLM-WARNING-LINES         OCCURS 3 TIMES                     
003000                                       PIC X(45).                         
