000100*****************************************************************         
000200*                                                               *         
000300*    ASTXNREC  -  AEROSHIELD POOL TRANSACTION JOURNAL RECORD    *         
000400*                 POOLTXN-FILE (APPENDED)  -  80 BYTES          *         
000500*                                                               *         
000600*    03/12/84  RTV  TKT AS-0001  ORIGINAL LAYOUT.               *         
000700*****************************************************************         
000800 01  AS-TXN-RECORD.                                                       
000900     05  AS-TXN-TYPE                   PIC X(16).                         
001000         88  AS-TXN-PREMIUM-DEPOSIT    VALUE 'PREMIUM-DEPOSIT'.           
001100         88  AS-TXN-PAYOUT                  VALUE 'PAYOUT'.               
001200     05  AS-TXN-AMOUNT                 PIC S9(11)V99.                     
001300     05  AS-TXN-CURRENCY               PIC X(04).                         
001400     05  AS-TXN-POLICY-NO              PIC X(16).                         
001500     05  AS-TXN-CLAIM-NO               PIC X(17).                         
001600     05  AS-TXN-USER-ID                PIC X(08).                         
001700     05  FILLER                        PIC X(06).                         
