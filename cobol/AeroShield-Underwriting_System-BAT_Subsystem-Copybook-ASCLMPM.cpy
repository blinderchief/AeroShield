000100*****************************************************************         
000200*                                                               *         
000300*    ASCLMPM  -  CLAIMS ENGINE PARAMETER AREA                   *         
000400*                PASSED TO ASCLMENG ON EACH CALL.                *        
000500*                                                               *         
000600*    03/12/84  RTV  TKT AS-0001  ORIGINAL LAYOUT.               *         
000700*    11/19/24  RTV  TKT AS-0203  ADDED CLM-PROGRESS-PCT OUTPUT  *         
000800*                   FOR THE SECTION 2 REPORT DETAIL LINE.       *         
000900*****************************************************************         
001000 01  AS-CLAIMS-ENGINE-PARM.                                               
001100     05  CLM-INPUT.                                                       
001200         10  CLM-RUN-DATE-YYMMDD       PIC 9(06).                         
001300         10  CLM-POLICY-NUMBER         PIC X(16).                         
001400         10  CLM-USER-ID               PIC X(08).                         
001500         10  CLM-TRIGGER-VALUE-MIN     PIC 9(04).                         
001600         10  CLM-COVERAGE-AMOUNT       PIC S9(09)V99.                     
001700         10  CLM-PAYOUT-ADDRESS        PIC X(35).                         
001800         10  CLM-EVENT-VERIFIED-SW     PIC X(01).                         
001900     05  CLM-OUTPUT.                                                      
002000         10  CLM-CLAIM-NUMBER          PIC X(17).                         
002100         10  CLM-CLAIM-STATUS          PIC X(10).                         
002200         10  CLM-PAYOUT-AMOUNT         PIC S9(09)V99.                     
002300         10  CLM-REJECT-REASON         PIC X(40).                         
002400         10  CLM-PROGRESS-PCT          PIC 9(03).                         
