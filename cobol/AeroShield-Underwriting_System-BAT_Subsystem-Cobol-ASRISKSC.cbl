000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    ASRISKSC.                                                 
000300 AUTHOR.        R T VARGA.                                                
000400 INSTALLATION.  AEROSHIELD UNDERWRITING SYSTEM - BATCH SUBSYSTEM.         
000500 DATE-WRITTEN.  03/12/1984.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      AEROSHIELD PROPRIETARY - INTERNAL USE ONLY.               
000800*****************************************************************         
000900*                                                               *         
001000*    ASRISKSC  -  RISK SCORING ENGINE                          *          
001100*                                                               *         
001200*    CALLED BY ASINSPRC ONCE PER PENDING POLICY DURING THE      *         
001300*    ISSUANCE RUN.  COMPUTES A 0-100 RISK SCORE, A DELAY        *         
001400*    PROBABILITY, AND A RISK TIER FROM THE FLIGHT'S AIRLINE,    *         
001500*    ROUTE, TIME OF DAY, DAY OF WEEK, SEASON AND WEATHER.       *         
001600*                                                               *         
001700*    LOOKUP RATES ARE THE UNDERWRITING TABLE PUBLISHED BY THE   *         
001800*    ACTUARY'S OFFICE.  DO NOT CHANGE WITHOUT A SIGNED RATE     *         
001900*    REVISION MEMO -- SEE THE BINDER ON THE THIRD FLOOR.        *         
002000*                                                               *         
002100*    CHANGE LOG.                                                *         
002200*    03/12/84  RTV  TKT AS-0001  ORIGINAL PROGRAM.              *         
002300*    06/04/87  RTV  TKT AS-0032  ADDED EK/SQ TO THE AIRLINE     *         
002400*                   RATE TABLE AFTER THE Q3 UNDERWRITING REVIEW.*         
002500*    01/09/99  DLM  TKT AS-0077  Y2K -- SCHED-DEP-DATE INPUT IS *         
002600*                   NOW A FULL 4-DIGIT CCYY; NO CENTURY WINDOW  *         
002700*                   LOGIC WAS NEEDED IN THIS PROGRAM BECAUSE THE*         
002800*                   SEASONAL FACTOR ONLY EVER LOOKS AT MM.      *         
002900*    07/02/23  JLK  TKT AS-0118  ADDED THE WEATHER FACTOR TABLE *         
003000*                   AND THE INCOMING WEATHER CODE PARAMETER.    *         
003100*    11/19/24  RTV  TKT AS-0203  WIDENED THE PROBABILITY OUTPUT *         
003200*                   TO 4 DECIMALS PER THE ACTUARY'S REQUEST.    *         
003300*    11/25/24  RTV  TKT AS-0204  AN AUDIT FOUND THE FINAL SCORE *         
003400*                   AND PROBABILITY WERE BEING MOVED STRAIGHT   *         
003500*                   INTO THE OUTPUT FIELDS, WHICH TRUNCATES     *         
003600*                   INSTEAD OF ROUNDING.  CHANGED BOTH TO A     *         
003700*                   ROUNDED COMPUTE AND PUT THE TWO CEILING/    *         
003800*                   FLOOR CLAMPS ON A GO TO EXIT RANGE.         *         
003900*****************************************************************         
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SOURCE-COMPUTER. IBM-370.                                                
004300 OBJECT-COMPUTER. IBM-370.                                                
004400 SPECIAL-NAMES.                                                           
004500     C01 IS TOP-OF-FORM.                                                  
004600 DATA DIVISION.                                                           
004700 WORKING-STORAGE SECTION.                                                 
004800*                                                                         
004900*    AIRLINE HISTORICAL DELAY RATE TABLE (DEFAULT 0.15)                   
005000*                                                                         
005100 01  STATIC-AIRLINE-RATE-TABLE.                                           
005200     05  FILLER              PIC X(02) VALUE '6E'.                        
005300     05  FILLER              PIC 9V9999 VALUE 0.1800.                     
005400     05  FILLER              PIC X(02) VALUE 'AI'.                        
005500     05  FILLER              PIC 9V9999 VALUE 0.2200.                     
005600     05  FILLER              PIC X(02) VALUE 'UK'.                        
005700     05  FILLER              PIC 9V9999 VALUE 0.1500.                     
005800     05  FILLER              PIC X(02) VALUE 'SG'.                        
005900     05  FILLER              PIC 9V9999 VALUE 0.2000.                     
006000     05  FILLER              PIC X(02) VALUE 'IX'.                        
006100     05  FILLER              PIC 9V9999 VALUE 0.1700.                     
006200     05  FILLER              PIC X(02) VALUE 'QP'.                        
006300     05  FILLER              PIC 9V9999 VALUE 0.1400.                     
006400     05  FILLER              PIC X(02) VALUE 'G8'.                        
006500     05  FILLER              PIC 9V9999 VALUE 0.1900.                     
006600     05  FILLER              PIC X(02) VALUE 'AA'.                        
006700     05  FILLER              PIC 9V9999 VALUE 0.1600.                     
006800     05  FILLER              PIC X(02) VALUE 'UA'.                        
006900     05  FILLER              PIC 9V9999 VALUE 0.1800.                     
007000     05  FILLER              PIC X(02) VALUE 'DL'.                        
007100     05  FILLER              PIC 9V9999 VALUE 0.1400.                     
007200     05  FILLER              PIC X(02) VALUE 'BA'.                        
007300     05  FILLER              PIC 9V9999 VALUE 0.1200.                     
007400     05  FILLER              PIC X(02) VALUE 'LH'.                        
007500     05  FILLER              PIC 9V9999 VALUE 0.1100.                     
007600     05  FILLER              PIC X(02) VALUE 'EK'.                        
007700     05  FILLER              PIC 9V9999 VALUE 0.0900.                     
007800     05  FILLER              PIC X(02) VALUE 'SQ'.                        
007900     05  FILLER              PIC 9V9999 VALUE 0.0800.                     
008000 01  AIRLINE-RATE-TABLE REDEFINES                                         
008100     STATIC-AIRLINE-RATE-TABLE OCCURS 14 TIMES.                           
008200     05  ART-AIRLINE-CODE       PIC X(02).                                
008300     05  ART-DELAY-RATE         PIC 9V9999.                               
008400 77  ART-MAX                    PIC 9(02) COMP VALUE 14.                  
008500 77  ART-DEFAULT-RATE           PIC 9V9999 VALUE 0.1500.                  
008600*                                                                         
008700*    AIRPORT CONGESTION SCORE TABLE (DEFAULT 0.50)                        
008800*                                                                         
008900 01  STATIC-AIRPORT-CONGEST-TABLE.                                        
009000     05  FILLER              PIC X(03) VALUE 'DEL'.                       
009100     05  FILLER              PIC 9V9999 VALUE 0.7500.                     
009200     05  FILLER              PIC X(03) VALUE 'BOM'.                       
009300     05  FILLER              PIC 9V9999 VALUE 0.8000.                     
009400     05  FILLER              PIC X(03) VALUE 'BLR'.                       
009500     05  FILLER              PIC 9V9999 VALUE 0.6500.                     
009600     05  FILLER              PIC X(03) VALUE 'MAA'.                       
009700     05  FILLER              PIC 9V9999 VALUE 0.5500.                     
009800     05  FILLER              PIC X(03) VALUE 'CCU'.                       
009900     05  FILLER              PIC 9V9999 VALUE 0.5000.                     
010000     05  FILLER              PIC X(03) VALUE 'HYD'.                       
010100     05  FILLER              PIC 9V9999 VALUE 0.6000.                     
010200     05  FILLER              PIC X(03) VALUE 'GOI'.                       
010300     05  FILLER              PIC 9V9999 VALUE 0.4500.                     
010400     05  FILLER              PIC X(03) VALUE 'COK'.                       
010500     05  FILLER              PIC 9V9999 VALUE 0.4000.                     
010600     05  FILLER              PIC X(03) VALUE 'AMD'.                       
010700     05  FILLER              PIC 9V9999 VALUE 0.3500.                     
010800     05  FILLER              PIC X(03) VALUE 'PNQ'.                       
010900     05  FILLER              PIC 9V9999 VALUE 0.3000.                     
011000     05  FILLER              PIC X(03) VALUE 'JFK'.                       
011100     05  FILLER              PIC 9V9999 VALUE 0.8500.                     
011200     05  FILLER              PIC X(03) VALUE 'LHR'.                       
011300     05  FILLER              PIC 9V9999 VALUE 0.8000.                     
011400     05  FILLER              PIC X(03) VALUE 'DXB'.                       
011500     05  FILLER              PIC 9V9999 VALUE 0.7000.                     
011600     05  FILLER              PIC X(03) VALUE 'SIN'.                       
011700     05  FILLER              PIC 9V9999 VALUE 0.5500.                     
011800 01  AIRPORT-CONGEST-TABLE REDEFINES                                      
011900     STATIC-AIRPORT-CONGEST-TABLE OCCURS 14 TIMES.                        
012000     05  ACT-AIRPORT-CODE       PIC X(03).                                
012100     05  ACT-CONGESTION-SCORE   PIC 9V9999.                               
012200 77  ACT-MAX                    PIC 9(02) COMP VALUE 14.                  
012300 77  ACT-DEFAULT-CONGESTION     PIC 9V9999 VALUE 0.5000.                  
012400*                                                                         
012500*    DEPARTURE HOUR BAND TABLE (LOW HOUR, HIGH HOUR, FACTOR)              
012600*                                                                         
012700 01  STATIC-TIME-BAND-TABLE.                                              
012800     05  FILLER   PIC 9(02) VALUE 05.                                     
012900     05  FILLER   PIC 9(02) VALUE 08.                                     
013000     05  FILLER   PIC 9V9999 VALUE 0.8000.                                
013100     05  FILLER   PIC 9(02) VALUE 08.                                     
013200     05  FILLER   PIC 9(02) VALUE 11.                                     
013300     05  FILLER   PIC 9V9999 VALUE 0.9000.                                
013400     05  FILLER   PIC 9(02) VALUE 11.                                     
013500     05  FILLER   PIC 9(02) VALUE 14.                                     
013600     05  FILLER   PIC 9V9999 VALUE 1.1000.                                
013700     05  FILLER   PIC 9(02) VALUE 14.                                     
013800     05  FILLER   PIC 9(02) VALUE 18.                                     
013900     05  FILLER   PIC 9V9999 VALUE 1.2000.                                
014000     05  FILLER   PIC 9(02) VALUE 18.                                     
014100     05  FILLER   PIC 9(02) VALUE 21.                                     
014200     05  FILLER   PIC 9V9999 VALUE 1.1500.                                
014300 01  TIME-BAND-TABLE REDEFINES                                            
014400     STATIC-TIME-BAND-TABLE OCCURS 5 TIMES.                               
014500     05  TBT-LOW-HOUR           PIC 9(02).                                
014600     05  TBT-HIGH-HOUR          PIC 9(02).                                
014700     05  TBT-FACTOR             PIC 9V9999.                               
014800 77  TBT-MAX                    PIC 9(02) COMP VALUE 5.                   
014900 77  TBT-DEFAULT-FACTOR         PIC 9V9999 VALUE 1.0000.                  
015000*                                                                         
015100*    WORKING FACTORS AND THE SUBSCRIPT USED TO SEARCH THE TABLES          
015200*                                                                         
015300 77  WS-SUB                     PIC 9(02) COMP VALUE 0.                   
015400 77  WS-DEP-RATE                PIC 9V9999 VALUE 0.                       
015500 77  WS-DEP-CONG          PIC 9V9999 VALUE 0.                             
015600 77  WS-ARR-CONG          PIC 9V9999 VALUE 0.                             
015700 77  WS-TIME-FACTOR             PIC 9V9999 VALUE 0.                       
015800 77  WS-DAY-FACTOR              PIC 9V9999 VALUE 0.                       
015900 77  WS-SEASON-FACTOR           PIC 9V9999 VALUE 0.                       
016000 77  WS-WEATHER-FACTOR          PIC 9V9999 VALUE 0.                       
016100 77  WS-BASE-RISK               PIC 9V999999 VALUE 0.                     
016200 77  WS-ADJUSTED-RISK           PIC 9V999999 VALUE 0.                     
016300 77  WS-SCORE-RAW               PIC 9(03)V9999 VALUE 0.                   
016400 LINKAGE SECTION.                                                         
016500     COPY ASRSKPM.                                                        
016600 PROCEDURE DIVISION USING AS-RISK-SCORING-PARM.                           
016700 000-MAINLINE.                                                            
016800     PERFORM 200-LOOKUP-AIRLINE-RATE.                                     
016900     PERFORM 220-LOOKUP-CONGESTION.                                       
017000     PERFORM 240-LOOKUP-TIME-FACTOR.                                      
017100     PERFORM 260-LOOKUP-DAY-FACTOR.                                       
017200     PERFORM 280-LOOKUP-SEASON-FACTOR.                                    
017300     PERFORM 300-LOOKUP-WEATHER-FACTOR.                                   
017400     PERFORM 400-COMPUTE-RISK-SCORE THRU 400-EXIT.                        
017500     PERFORM 500-SET-RISK-TIER.                                           
017600     GOBACK.                                                              
017700*                                                                         
017800*    03/12/94 RTV -- LINEAR SEARCH, SAME IDIOM THE ONLINE DEMO            
017900*    PROGRAMS USE FOR THEIR SMALL CODE TABLES.  THE SEARCH ITSELF         
018000*    LIVES IN ITS OWN PARAGRAPH SO THE VARYING PERFORM STAYS              
018100*    OUT-OF-LINE.                                                         
018200*                                                                         
018300 200-LOOKUP-AIRLINE-RATE.                                                 
018400     MOVE ART-DEFAULT-RATE TO WS-DEP-RATE.                                
018500     PERFORM 210-SEARCH-AIRLINE-TABLE                                     
018600         VARYING WS-SUB FROM 1 BY 1                                       
018700         UNTIL WS-SUB > ART-MAX.                                          
018800 210-SEARCH-AIRLINE-TABLE.                                                
018900     IF ART-AIRLINE-CODE (WS-SUB) = RSK-AIRLINE-CODE                      
019000         MOVE ART-DELAY-RATE (WS-SUB) TO WS-DEP-RATE                      
019100         MOVE ART-MAX TO WS-SUB                                           
019200     END-IF.                                                              
019300 220-LOOKUP-CONGESTION.                                                   
019400     MOVE ACT-DEFAULT-CONGESTION TO WS-DEP-CONG.                          
019500     PERFORM 222-SEARCH-DEP-CONGESTION                                    
019600         VARYING WS-SUB FROM 1 BY 1                                       
019700         UNTIL WS-SUB > ACT-MAX.                                          
019800     MOVE ACT-DEFAULT-CONGESTION TO WS-ARR-CONG.                          
019900     PERFORM 226-SEARCH-ARR-CONGESTION                                    
020000         VARYING WS-SUB FROM 1 BY 1                                       
020100         UNTIL WS-SUB > ACT-MAX.                                          
020200 222-SEARCH-DEP-CONGESTION.                                               
020300     IF ACT-AIRPORT-CODE (WS-SUB) = RSK-DEP-AIRPORT                       
020400         MOVE ACT-CONGESTION-SCORE (WS-SUB) TO WS-DEP-CONG                
020500         MOVE ACT-MAX TO WS-SUB                                           
020600     END-IF.                                                              
020700 226-SEARCH-ARR-CONGESTION.                                               
020800     IF ACT-AIRPORT-CODE (WS-SUB) = RSK-ARR-AIRPORT                       
020900         MOVE ACT-CONGESTION-SCORE (WS-SUB) TO WS-ARR-CONG                
021000         MOVE ACT-MAX TO WS-SUB                                           
021100     END-IF.                                                              
021200 240-LOOKUP-TIME-FACTOR.                                                  
021300     MOVE TBT-DEFAULT-FACTOR TO WS-TIME-FACTOR.                           
021400     PERFORM 242-SEARCH-TIME-BAND                                         
021500         VARYING WS-SUB FROM 1 BY 1                                       
021600         UNTIL WS-SUB > TBT-MAX.                                          
021700 242-SEARCH-TIME-BAND.                                                    
021800     IF RSK-DEP-HOUR >= TBT-LOW-HOUR (WS-SUB)                             
021900        AND RSK-DEP-HOUR < TBT-HIGH-HOUR (WS-SUB)                         
022000         MOVE TBT-FACTOR (WS-SUB) TO WS-TIME-FACTOR                       
022100         MOVE TBT-MAX TO WS-SUB                                           
022200     END-IF.                                                              
022300 260-LOOKUP-DAY-FACTOR.                                                   
022400     EVALUATE RSK-DEP-DOW                                                 
022500         WHEN 1  MOVE 1.1500 TO WS-DAY-FACTOR                             
022600         WHEN 2  MOVE 1.0000 TO WS-DAY-FACTOR                             
022700         WHEN 3  MOVE 1.0000 TO WS-DAY-FACTOR                             
022800         WHEN 4  MOVE 1.0500 TO WS-DAY-FACTOR                             
022900         WHEN 5  MOVE 1.2000 TO WS-DAY-FACTOR                             
023000         WHEN 6  MOVE 1.1000 TO WS-DAY-FACTOR                             
023100         WHEN 7  MOVE 1.1500 TO WS-DAY-FACTOR                             
023200         WHEN OTHER                                                       
023300                 MOVE 1.0000 TO WS-DAY-FACTOR                             
023400     END-EVALUATE.                                                        
023500 280-LOOKUP-SEASON-FACTOR.                                                
023600     EVALUATE RSK-DEP-MONTH                                               
023700         WHEN 6  MOVE 1.4000 TO WS-SEASON-FACTOR                          
023800         WHEN 7  MOVE 1.4000 TO WS-SEASON-FACTOR                          
023900         WHEN 8  MOVE 1.4000 TO WS-SEASON-FACTOR                          
024000         WHEN 9  MOVE 1.4000 TO WS-SEASON-FACTOR                          
024100         WHEN 12 MOVE 1.3000 TO WS-SEASON-FACTOR                          
024200         WHEN 1  MOVE 1.3000 TO WS-SEASON-FACTOR                          
024300         WHEN 4  MOVE 1.1000 TO WS-SEASON-FACTOR                          
024400         WHEN 5  MOVE 1.1000 TO WS-SEASON-FACTOR                          
024500         WHEN OTHER                                                       
024600                 MOVE 1.0000 TO WS-SEASON-FACTOR                          
024700     END-EVALUATE.                                                        
024800 300-LOOKUP-WEATHER-FACTOR.                                               
024900     EVALUATE RSK-WEATHER-CODE                                            
025000         WHEN 'STORM' MOVE 1.8000 TO WS-WEATHER-FACTOR                    
025100         WHEN 'RAIN'  MOVE 1.4000 TO WS-WEATHER-FACTOR                    
025200         WHEN 'SNOW'  MOVE 1.4000 TO WS-WEATHER-FACTOR                    
025300         WHEN 'FOG'   MOVE 1.5000 TO WS-WEATHER-FACTOR                    
025400         WHEN 'WIND'  MOVE 1.2000 TO WS-WEATHER-FACTOR                    
025500         WHEN OTHER   MOVE 1.0000 TO WS-WEATHER-FACTOR                    
025600     END-EVALUATE.                                                        
025700*                                                                         
025800*    01/09/99 DLM -- BASE-RISK AND ADJUSTED-RISK CARRY 6 DECIMAL          
025900*    PLACES THROUGH THE MULTIPLY CHAIN; ONLY THE FINAL SCORE AND          
026000*    PROBABILITY ARE ROUNDED, PER THE ACTUARY'S SPEC.                     
026100*                                                                         
026200 400-COMPUTE-RISK-SCORE.                                                  
026300     COMPUTE WS-BASE-RISK =                                               
026400             (WS-DEP-RATE * 0.05)                                         
026500           + (((WS-DEP-CONG + WS-ARR-CONG) / 2) * 0.20)                   
026600           + (WS-DEP-RATE * 0.25)                                         
026700         ON SIZE ERROR                                                    
026800             MOVE 0 TO WS-BASE-RISK                                       
026900     END-COMPUTE.                                                         
027000     COMPUTE WS-ADJUSTED-RISK ROUNDED =                                   
027100             WS-BASE-RISK * WS-TIME-FACTOR * WS-DAY-FACTOR                
027200                          * WS-SEASON-FACTOR * WS-WEATHER-FACTOR          
027300         ON SIZE ERROR                                                    
027400             MOVE 0 TO WS-ADJUSTED-RISK                                   
027500     END-COMPUTE.                                                         
027600     COMPUTE WS-SCORE-RAW ROUNDED = WS-ADJUSTED-RISK * 100                
027700         ON SIZE ERROR                                                    
027800             MOVE 100 TO WS-SCORE-RAW                                     
027900     END-COMPUTE.                                                         
028000     IF WS-SCORE-RAW > 100                                                
028100         MOVE 100 TO RSK-RISK-SCORE                                       
028200         GO TO 400-CLAMP-PROBABILITY                                      
028300     END-IF.                                                              
028400     COMPUTE RSK-RISK-SCORE ROUNDED = WS-SCORE-RAW.                       
028500 400-CLAMP-PROBABILITY.                                                   
028600     IF WS-ADJUSTED-RISK > 0.95                                           
028700         MOVE 0.9500 TO RSK-DELAY-PROBABILITY                             
028800         GO TO 400-EXIT                                                   
028900     END-IF.                                                              
029000     IF WS-ADJUSTED-RISK < 0.05                                           
029100         MOVE 0.0500 TO RSK-DELAY-PROBABILITY                             
029200         GO TO 400-EXIT                                                   
029300     END-IF.                                                              
029400     COMPUTE RSK-DELAY-PROBABILITY ROUNDED = WS-ADJUSTED-RISK.            
029500 400-EXIT.                                                                
029600     EXIT.                                                                
029700 500-SET-RISK-TIER.                                                       
029800     EVALUATE TRUE                                                        
029900         WHEN RSK-RISK-SCORE < 20                                         
030000             MOVE 'VERY-LOW' TO RSK-RISK-TIER                             
030100         WHEN RSK-RISK-SCORE < 35                                         
030200             MOVE 'LOW'      TO RSK-RISK-TIER                             
030300         WHEN RSK-RISK-SCORE < 55                                         
030400             MOVE 'MEDIUM'   TO RSK-RISK-TIER                             
030500         WHEN RSK-RISK-SCORE < 75                                         
030600             MOVE 'HIGH'     TO RSK-RISK-TIER                             
030700         WHEN OTHER                                                       
030800             MOVE 'VERY-HIGH' TO RSK-RISK-TIER                            
030900     END-EVALUATE.                                                        
