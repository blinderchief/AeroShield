000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    ASPOOLMG.                                                 
000300 AUTHOR.        R T VARGA.                                                
000400 INSTALLATION.  AEROSHIELD UNDERWRITING SYSTEM - BATCH SUBSYSTEM.         
000500 DATE-WRITTEN.  03/12/1984.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      AEROSHIELD PROPRIETARY - INTERNAL USE ONLY.               
000800*****************************************************************         
000900*                                                               *         
001000*    ASPOOLMG  -  LIQUIDITY POOL MANAGER                       *          
001100*                                                               *         
001200*    CALLED BY ASINSPRC WITH AS-POOL-RECORD (COPY ASPOOLREC)    *         
001300*    AND AS-POOL-MGR-PARM (COPY ASPOOLPM) TO POST A PREMIUM     *         
001400*    DEPOSIT, POST A CLAIM PAYOUT, OR ROLL UP THE END-OF-RUN    *         
001500*    POOL STATISTICS AND HEALTH WARNINGS.  THE REQUEST TYPE     *         
001600*    SWITCH IN THE PARAMETER AREA SAYS WHICH.  ASINSPRC OWNS    *         
001700*    THE POOL-FILE AND POOLTXN-FILE I/O -- THIS PROGRAM ONLY    *         
001800*    UPDATES THE LEDGER FIELDS IT IS HANDED.                    *         
001900*                                                               *         
002000*    CHANGE LOG.                                                *         
002100*    03/12/84  RTV  TKT AS-0001  ORIGINAL PROGRAM -- MAINTAINED *         
002200*                   THE OLD GROUP-CLAIMS RESERVE BALANCE.       *         
002300*    01/09/99  DLM  TKT AS-0077  Y2K -- REVIEWED, NO DATE       *         
002400*                   FIELDS IN THIS PROGRAM.                     *         
002500*    07/02/23  JLK  TKT AS-0118  REBUILT THE RESERVE BALANCE AS *         
002600*                   THE AEROSHIELD LIQUIDITY POOL, ADDED THE    *         
002700*                   PAYOUT REQUEST AND THE STATS/HEALTH REQUEST.*         
002800*    11/25/24  RTV  TKT AS-0204  PUT THE PAYOUT REQUEST ON A GO *         
002900*                   TO EXIT RANGE SO AN INSUFFICIENT-FUNDS      *         
003000*                   REJECT FALLS STRAIGHT THROUGH INSTEAD OF    *         
003100*                   NESTING UNDER THE ELSE.                     *         
003200*****************************************************************         
003300 ENVIRONMENT DIVISION.                                                    
003400 CONFIGURATION SECTION.                                                   
003500 SOURCE-COMPUTER. IBM-370.                                                
003600 OBJECT-COMPUTER. IBM-370.                                                
003700 SPECIAL-NAMES.                                                           
003800     C01 IS TOP-OF-FORM.                                                  
003900 DATA DIVISION.                                                           
004000 WORKING-STORAGE SECTION.                                                 
004100*                                                                         
004200*    07/02/23 JLK -- ONE WORK AREA IS USED TO BUILD ALL THREE             
004300*    WARNING LINES.  THE STRUCTURED VIEW FILLS IN THE LABEL AND           
004400*    THE EDITED AMOUNT; THE FLAT VIEW IS WHAT GETS POSTED TO THE          
004500*    OUTPUT TABLE.                                                        
004600*                                                                         
004700 01  WS-WARNING-LINE-STRUCT.                                              
004800     05  WS-WL-PREFIX               PIC X(24).                            
004900     05  WS-WL-AMOUNT-ED            PIC ZZZ,ZZZ,ZZ9.99.                   
005000     05  WS-WL-SUFFIX               PIC X(07).                            
005100 01  WS-WARNING-LINE-FLAT REDEFINES                                       
005200     WS-WARNING-LINE-STRUCT          PIC X(45).                           
005300*                                                                         
005400*    07/02/23 JLK -- WARNING THRESHOLDS IN ONE BLOCK SO THE               
005500*    ACTUARY'S OFFICE HAS ONE PLACE TO CHANGE THEM.                       
005600*                                                                         
005700 01  STATIC-THRESHOLD-TABLE.                                              
005800     05  FILLER   PIC X(20) VALUE 'UTILIZATION RATE'.                     
005900     05  FILLER   PIC S9(11)V99 VALUE 80.00.                              
006000     05  FILLER   PIC X(20) VALUE 'STABLECOIN RESERVE'.                   
006100     05  FILLER   PIC S9(11)V99 VALUE 10000.00.                           
006200     05  FILLER   PIC X(20) VALUE 'COLLATERAL RATIO'.                     
006300     05  FILLER   PIC S9(11)V99 VALUE 150.00.                             
006400 01  THRESHOLD-TABLE REDEFINES                                            
006500     STATIC-THRESHOLD-TABLE OCCURS 3 TIMES.                               
006600     05  TT-LABEL                   PIC X(20).                            
006700     05  TT-LIMIT                   PIC S9(11)V99.                        
006800*                                                                         
006900*    RISK LEVEL BY WARNING COUNT -- 0 IS LOW, 1 IS MEDIUM, AND            
007000*    ANYTHING NOT FOUND (2 OR MORE) DEFAULTS TO HIGH.                     
007100*                                                                         
007200 01  STATIC-RISK-LEVEL-TABLE.                                             
007300     05  FILLER   PIC 9(01) VALUE 0.                                      
007400     05  FILLER   PIC X(06) VALUE 'LOW'.                                  
007500     05  FILLER   PIC 9(01) VALUE 1.                                      
007600     05  FILLER   PIC X(06) VALUE 'MEDIUM'.                               
007700 01  RISK-LEVEL-TABLE REDEFINES                                           
007800     STATIC-RISK-LEVEL-TABLE OCCURS 2 TIMES.                              
007900     05  RLT-WARNING-COUNT          PIC 9(01).                            
008000     05  RLT-RISK-LEVEL             PIC X(06).                            
008100 77  RLT-MAX                        PIC 9(01) COMP VALUE 2.               
008200 77  RLT-DEFAULT-LEVEL              PIC X(06) VALUE 'HIGH'.               
008300 77  WS-SUB                         PIC 9(01) COMP VALUE 0.               
008400 LINKAGE SECTION.                                                         
008500     COPY ASPOOLREC.                                                      
008600     COPY ASPOOLPM.                                                       
008700 PROCEDURE DIVISION USING AS-POOL-RECORD AS-POOL-MGR-PARM.                
008800 000-MAINLINE.                                                            
008900     EVALUATE TRUE                                                        
009000         WHEN PLM-REQ-DEPOSIT                                             
009100             PERFORM 200-PROCESS-DEPOSIT                                  
009200         WHEN PLM-REQ-PAYOUT                                              
009300             PERFORM 300-PROCESS-PAYOUT THRU 300-EXIT                     
009400         WHEN PLM-REQ-STATS                                               
009500             PERFORM 400-COMPUTE-STATS                                    
009600     END-EVALUATE.                                                        
009700     GOBACK.                                                              
009800 200-PROCESS-DEPOSIT.                                                     
009900     ADD PLM-AMOUNT TO AS-TOTAL-VALUE-LOCKED.                             
010000     ADD PLM-AMOUNT TO AS-TOTAL-PREMIUMS-COLLECTED.                       
010100     ADD PLM-AMOUNT TO AS-STABLECOIN-RESERVE.                             
010200     ADD 1 TO AS-POLICIES-ISSUED-COUNT.                                   
010300     MOVE SPACES TO PLM-REJECT-REASON.                                    
010400     SET PLM-REQUEST-OK TO TRUE.                                          
010500*                                                                         
010600*    07/02/23 JLK -- A PAYOUT NEVER TAKES THE RESERVE NEGATIVE.           
010700*    THE POLICY STAYS PAYOUT-PENDING UNTIL THE POOL CAN COVER IT.         
010800*                                                                         
010900 300-PROCESS-PAYOUT.                                                      
011000     IF PLM-AMOUNT > AS-STABLECOIN-RESERVE                                
011100         SET PLM-REQUEST-FAILED TO TRUE                                   
011200         MOVE 'INSUFFICIENT POOL FUNDS' TO PLM-REJECT-REASON              
011300         GO TO 300-EXIT                                                   
011400     END-IF.                                                              
011500     SUBTRACT PLM-AMOUNT FROM AS-STABLECOIN-RESERVE.                      
011600     SUBTRACT PLM-AMOUNT FROM AS-TOTAL-VALUE-LOCKED.                      
011700     ADD PLM-AMOUNT TO AS-TOTAL-PAYOUTS-MADE.                             
011800     ADD 1 TO AS-CLAIMS-PAID-COUNT.                                       
011900     MOVE SPACES TO PLM-REJECT-REASON.                                    
012000     SET PLM-REQUEST-OK TO TRUE.                                          
012100 300-EXIT.                                                                
012200     EXIT.                                                                
012300 400-COMPUTE-STATS.                                                       
012400     MOVE 0 TO PLM-WARNING-COUNT.                                         
012500     MOVE SPACES TO PLM-WARNING-LINES (1).                                
012600     MOVE SPACES TO PLM-WARNING-LINES (2).                                
012700     MOVE SPACES TO PLM-WARNING-LINES (3).                                
012800     COMPUTE PLM-AVAILABLE-FOR-CLAIMS =                                   
012900             AS-TOTAL-VALUE-LOCKED - AS-TOTAL-PAYOUTS-MADE.               
013000     COMPUTE PLM-PENDING-OBLIGATIONS =                                    
013100             AS-TOTAL-PREMIUMS-COLLECTED - AS-TOTAL-PAYOUTS-MADE.         
013200     IF AS-TOTAL-VALUE-LOCKED = 0                                         
013300         MOVE 0 TO PLM-UTILIZATION-RATE                                   
013400     ELSE                                                                 
013500         COMPUTE PLM-UTILIZATION-RATE ROUNDED =                           
013600                 (PLM-PENDING-OBLIGATIONS / AS-TOTAL-VALUE-LOCKED)        
013700                 * 100                                                    
013800     END-IF.                                                              
013900     PERFORM 420-CHECK-COLLATERAL-RATIO.                                  
014000     PERFORM 440-CHECK-UTILIZATION-RATE.                                  
014100     PERFORM 460-CHECK-RESERVE-MINIMUM.                                   
014200     IF PLM-WARNING-COUNT = 0                                             
014300         SET PLM-POOL-HEALTHY TO TRUE                                     
014400     ELSE                                                                 
014500         MOVE 'N' TO PLM-HEALTHY-SW                                       
014600     END-IF.                                                              
014700     PERFORM 480-SET-RISK-LEVEL.                                          
014800 420-CHECK-COLLATERAL-RATIO.                                              
014900     IF AS-COLLATERAL-RATIO < TT-LIMIT (3)                                
015000         MOVE 'COLLATERAL RATIO LOW =' TO WS-WL-PREFIX                    
015100         MOVE AS-COLLATERAL-RATIO TO WS-WL-AMOUNT-ED                      
015200         MOVE ' PCT' TO WS-WL-SUFFIX                                      
015300         PERFORM 500-BUILD-WARNING-LINE                                   
015400     END-IF.                                                              
015500 440-CHECK-UTILIZATION-RATE.                                              
015600     IF PLM-UTILIZATION-RATE > TT-LIMIT (1)                               
015700         MOVE 'UTILIZATION RATE HIGH =' TO WS-WL-PREFIX                   
015800         MOVE PLM-UTILIZATION-RATE TO WS-WL-AMOUNT-ED                     
015900         MOVE ' PCT' TO WS-WL-SUFFIX                                      
016000         PERFORM 500-BUILD-WARNING-LINE                                   
016100     END-IF.                                                              
016200 460-CHECK-RESERVE-MINIMUM.                                               
016300     IF AS-STABLECOIN-RESERVE < TT-LIMIT (2)                              
016400         MOVE 'STABLECOIN RESERVE LOW =' TO WS-WL-PREFIX                  
016500         MOVE AS-STABLECOIN-RESERVE TO WS-WL-AMOUNT-ED                    
016600         MOVE ' USDT' TO WS-WL-SUFFIX                                     
016700         PERFORM 500-BUILD-WARNING-LINE                                   
016800     END-IF.                                                              
016900 480-SET-RISK-LEVEL.                                                      
017000     MOVE RLT-DEFAULT-LEVEL TO PLM-RISK-LEVEL.                            
017100     PERFORM 482-SEARCH-RISK-LEVEL-TABLE                                  
017200         VARYING WS-SUB FROM 1 BY 1                                       
017300         UNTIL WS-SUB > RLT-MAX.                                          
017400 482-SEARCH-RISK-LEVEL-TABLE.                                             
017500     IF RLT-WARNING-COUNT (WS-SUB) = PLM-WARNING-COUNT                    
017600         MOVE RLT-RISK-LEVEL (WS-SUB) TO PLM-RISK-LEVEL                   
017700         MOVE RLT-MAX TO WS-SUB                                           
017800     END-IF.                                                              
017900 500-BUILD-WARNING-LINE.                                                  
018000     ADD 1 TO PLM-WARNING-COUNT.                                          
018100     MOVE WS-WARNING-LINE-FLAT                                            
018200         TO PLM-WARNING-LINES (PLM-WARNING-COUNT).                        
