000100*****************************************************************         
000200*                                                               *         
000300*    ASADRPM  -  PAYOUT ADDRESS VALIDATOR PARAMETER AREA        *         
000400*                PASSED TO ASADRVAL ON EACH CALL.                *        
000500*                                                               *         
000600*    03/12/84  RTV  TKT AS-0001  ORIGINAL LAYOUT.               *         
000700*****************************************************************         
000800 01  AS-ADDRESS-VALID-PARM.                                               
000900     05  ADR-INPUT.                                                       
001000         10  ADR-PAYOUT-ADDRESS        PIC X(35).                         
001100     05  ADR-OUTPUT.                                                      
001200         10  ADR-VALID-SW              PIC X(01).                         
001300             88  ADR-ADDRESS-VALID         VALUE 'Y'.                     
001400             88  ADR-ADDRESS-INVALID       VALUE 'N'.                     
