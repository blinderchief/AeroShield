000100*****************************************************************         
000200*                                                               *         
000300*    ASCLMREC  -  AEROSHIELD CLAIM RECORD  (CLAIM-FILE)         *         
000400*                                                               *         
000500*    03/12/84  RTV  TKT AS-0001  ORIGINAL LAYOUT.               *         
000600*    11/19/24  RTV  TKT AS-0203  REJECT-REASON WIDENED TO 40    *         
000700*                   BYTES TO CARRY THE FULL POOL-MANAGER TEXT.  *         
000800*    11/25/24  RTV  TKT AS-0204  THE ACTUARY'S SPEC MEMO CALLS  *         
000900*                   FOR A 150-BYTE CLAIM RECORD, BUT THE NAMED  *         
001000*                   FIELDS BELOW ALONE ADD TO 156 BYTES -- 150  *         
001100*                   CANNOT BE MET WITHOUT SHRINKING A FIELD     *         
001200*                   BELOW ITS SPECIFIED WIDTH.  SHRANK THE      *         
001300*                   TRAILING FILLER TO THE ONE BYTE THIS SHOP   *         
001400*                   ALWAYS LEAVES FOR FUTURE EXPANSION, GIVING  *         
001500*                   THE CLOSEST ACHIEVABLE LENGTH OF 157.  SEE  *         
001600*                   THE MEMO FILED WITH THIS TICKET.            *         
001700*****************************************************************         
001800 01  AS-CLAIM-RECORD.                                                     
001900     05  AS-CLAIM-NUMBER               PIC X(17).                         
002000     05  AS-CLM-POLICY-NUMBER          PIC X(16).                         
002100     05  AS-CLM-USER-ID                PIC X(08).                         
002200     05  AS-CLAIM-STATUS               PIC X(10).                         
002300         88  AS-CLM-INITIATED               VALUE 'INITIATED'.            
002400         88  AS-CLM-VERIFYING               VALUE 'VERIFYING'.            
002500         88  AS-CLM-APPROVED                VALUE 'APPROVED'.             
002600         88  AS-CLM-REJECTED                VALUE 'REJECTED'.             
002700         88  AS-CLM-PROCESSING              VALUE 'PROCESSING'.           
002800         88  AS-CLM-PAID                    VALUE 'PAID'.                 
002900         88  AS-CLM-FAILED                  VALUE 'FAILED'.               
003000     05  AS-TRIGGER-EVENT              PIC X(15).                         
003100     05  AS-TRIGGER-VALUE-MIN          PIC 9(04).                         
003200     05  AS-PAYOUT-AMOUNT              PIC S9(09)V99.                     
003300     05  AS-CLM-PAYOUT-ADDRESS         PIC X(35).                         
003400     05  AS-REJECT-REASON              PIC X(40).                         
003500     05  FILLER                        PIC X(01).                         
