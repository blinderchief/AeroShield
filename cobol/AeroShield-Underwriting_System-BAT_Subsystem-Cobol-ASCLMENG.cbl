000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    ASCLMENG.                                                 
000300 AUTHOR.        R T VARGA.                                                
000400 INSTALLATION.  AEROSHIELD UNDERWRITING SYSTEM - BATCH SUBSYSTEM.         
000500 DATE-WRITTEN.  03/12/1984.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      AEROSHIELD PROPRIETARY - INTERNAL USE ONLY.               
000800*****************************************************************         
000900*                                                               *         
001000*    ASCLMENG  -  CLAIMS ENGINE                                *          
001100*                                                               *         
001200*    CALLED BY ASINSPRC ONCE PER TRIGGERED CLAIM DURING THE     *         
001300*    FLIGHT-EVENT RUN.  ASSIGNS THE CLAIM NUMBER, CARRIES THE   *         
001400*    CLAIM THROUGH VERIFICATION, AND REPORTS BACK THE STATUS    *         
001500*    AND PROGRESS PERCENTAGE.  ASINSPRC HANDLES THE ACTUAL      *         
001600*    POOL PAYOUT (VIA ASPOOLMG) AND ADVANCES THE CLAIM TO       *         
001700*    PAID OR FAILED ONCE THE POOL HAS ANSWERED.                 *         
001800*                                                               *         
001900*    CHANGE LOG.                                                *         
002000*    03/12/84  RTV  TKT AS-0001  ORIGINAL PROGRAM -- ORIGINALLY *         
002100*                   ASSIGNED GROUP-CLAIM NUMBERS OFF THE OLD    *         
002200*                   CLAIM-SEQUENCE FILE.                        *         
002300*    01/09/99  DLM  TKT AS-0077  Y2K -- CLAIM NUMBER NOW CARRIES*         
002400*                   A FULL 4-DIGIT YEAR IN THE POLICY MASTER,   *         
002500*                   BUT THE CLAIM NUMBER ITSELF STILL PRINTS    *         
002600*                   ONLY THE 2-DIGIT YEAR, PER THE ACTUARY.     *         
002700*    07/02/23  JLK  TKT AS-0118  REBUILT FOR THE AEROSHIELD     *         
002800*                   PARAMETRIC PRODUCT -- CLAIM SEQUENCE IS NOW *         
002900*                   RUN-SCOPED IN WORKING-STORAGE INSTEAD OF    *         
003000*                   THE OLD VSAM SEQUENCE FILE, AND VERIFICATION*         
003100*                   IS DRIVEN BY THE INCOMING EVENT-VERIFIED    *         
003200*                   SWITCH RATHER THAN A CLERK'S REVIEW QUEUE.  *         
003300*    11/25/24  RTV  TKT AS-0204  RESTATED THE VERIFY STEP AS A  *         
003400*                   GO TO EXIT RANGE SO THE APPROVED PATH FALLS *         
003500*                   STRAIGHT THROUGH INSTEAD OF NESTING UNDER   *         
003600*                   AN ELSE.                                    *         
003700*****************************************************************         
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SOURCE-COMPUTER. IBM-370.                                                
004100 OBJECT-COMPUTER. IBM-370.                                                
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM.                                                  
004400 DATA DIVISION.                                                           
004500 WORKING-STORAGE SECTION.                                                 
004600*                                                                         
004700*    07/02/23 JLK -- THIS COUNTER LIVES FOR THE LIFE OF THE RUN.          
004800*    IT IS NOT RESET ON EACH CALL, SO CLAIM NUMBERS STAY UNIQUE           
004900*    ACROSS THE WHOLE FLIGHT-EVENT RUN.                                   
005000*                                                                         
005100 77  WS-CLAIM-SEQ                  PIC 9(06) COMP VALUE 0.                
005200 77  WS-CLAIM-SEQ-EDIT             PIC 9(06) VALUE 0.                     
005300*                                                                         
005400*    THE RUN DATE BROKEN INTO YY/MM/DD, THE SAME WAY THE POLICY           
005500*    MASTER BREAKS OUT ITS OWN SCHEDULED-DEPARTURE DATE.                  
005600*                                                                         
005700 01  WS-RUN-DATE-WORK               PIC 9(06).                            
005800 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-WORK.                        
005900     05  WS-RUN-YY                  PIC 9(02).                            
006000     05  WS-RUN-MM                  PIC 9(02).                            
006100     05  WS-RUN-DD                  PIC 9(02).                            
006200*                                                                         
006300*    THE CLAIM NUMBER IS ASSEMBLED PIECE BY PIECE IN THIS WORK            
006400*    AREA, THEN MOVED TO THE OUTPUT PARAMETER AS ONE FIELD.               
006500*                                                                         
006600 01  WS-CLAIM-NUMBER-WORK            PIC X(17).                           
006700 01  WS-CLAIM-NUMBER-PARTS REDEFINES WS-CLAIM-NUMBER-WORK.                
006800     05  WS-CN-PREFIX                PIC X(04).                           
006900     05  WS-CN-YY                    PIC X(02).                           
007000     05  WS-CN-MM                    PIC X(02).                           
007100     05  WS-CN-DD                    PIC X(02).                           
007200     05  WS-CN-DASH                  PIC X(01).                           
007300     05  WS-CN-SEQ                   PIC X(06).                           
007400 77  WS-CLAIM-STATUS-WORK            PIC X(10) VALUE SPACES.              
007500 77  WS-SUB                          PIC 9(01) COMP VALUE 0.              
007600*                                                                         
007700*    07/02/23 JLK -- PROGRESS PERCENTAGE IS TABLE-DRIVEN, SAME            
007800*    AS THE RISK AND PREMIUM PROGRAMS, RATHER THAN A CHAIN OF             
007900*    IF STATEMENTS.  A STATUS THIS PROGRAM DOES NOT ASSIGN                
008000*    (PROCESSING, PAID, FAILED) IS SET LATER BY ASINSPRC.                 
008100*                                                                         
008200 01  STATIC-PROGRESS-PCT-TABLE.                                           
008300     05  FILLER   PIC X(10) VALUE 'INITIATED '.                           
008400     05  FILLER   PIC 9(03) VALUE 025.                                    
008500     05  FILLER   PIC X(10) VALUE 'REJECTED  '.                           
008600     05  FILLER   PIC 9(03) VALUE 050.                                    
008700     05  FILLER   PIC X(10) VALUE 'APPROVED  '.                           
008800     05  FILLER   PIC 9(03) VALUE 075.                                    
008900 01  PROGRESS-PCT-TABLE REDEFINES                                         
009000     STATIC-PROGRESS-PCT-TABLE OCCURS 3 TIMES.                            
009100     05  PPT-STATUS                  PIC X(10).                           
009200     05  PPT-PCT                     PIC 9(03).                           
009300 77  PPT-MAX                         PIC 9(01) COMP VALUE 3.              
009400 77  PPT-DEFAULT-PCT                 PIC 9(03) VALUE 0.                   
009500 LINKAGE SECTION.                                                         
009600     COPY ASCLMPM.                                                        
009700 PROCEDURE DIVISION USING AS-CLAIMS-ENGINE-PARM.                          
009800 000-MAINLINE.                                                            
009900     MOVE SPACES TO CLM-REJECT-REASON.                                    
010000     MOVE CLM-COVERAGE-AMOUNT TO CLM-PAYOUT-AMOUNT.                       
010100     PERFORM 100-BUILD-CLAIM-NUMBER.                                      
010200     PERFORM 200-VERIFY-EVENT THRU 200-EXIT.                              
010300     PERFORM 300-SET-PROGRESS-PCT.                                        
010400     GOBACK.                                                              
010500*                                                                         
010600*    03/12/84 RTV -- ORIGINAL COMMENT: "SEQUENCE FILE READ GOES           
010700*    HERE."  07/02/23 JLK: NO LONGER TRUE, SEE THE BANNER ABOVE.          
010800*                                                                         
010900 100-BUILD-CLAIM-NUMBER.                                                  
011000     ADD 1 TO WS-CLAIM-SEQ.                                               
011100     MOVE CLM-RUN-DATE-YYMMDD TO WS-RUN-DATE-WORK.                        
011200     MOVE WS-CLAIM-SEQ TO WS-CLAIM-SEQ-EDIT.                              
011300     MOVE 'CLM-' TO WS-CN-PREFIX.                                         
011400     MOVE WS-RUN-YY TO WS-CN-YY.                                          
011500     MOVE WS-RUN-MM TO WS-CN-MM.                                          
011600     MOVE WS-RUN-DD TO WS-CN-DD.                                          
011700     MOVE '-' TO WS-CN-DASH.                                              
011800     MOVE WS-CLAIM-SEQ-EDIT TO WS-CN-SEQ.                                 
011900     MOVE WS-CLAIM-NUMBER-WORK TO CLM-CLAIM-NUMBER.                       
012000 200-VERIFY-EVENT.                                                        
012100     IF CLM-EVENT-VERIFIED-SW = 'Y'                                       
012200         MOVE 'APPROVED' TO WS-CLAIM-STATUS-WORK                          
012300         MOVE WS-CLAIM-STATUS-WORK TO CLM-CLAIM-STATUS                    
012400         GO TO 200-EXIT                                                   
012500     END-IF.                                                              
012600     MOVE 'REJECTED' TO WS-CLAIM-STATUS-WORK.                             
012700     MOVE 'VERIFICATION FAILED' TO CLM-REJECT-REASON.                     
012800     MOVE WS-CLAIM-STATUS-WORK TO CLM-CLAIM-STATUS.                       
012900 200-EXIT.                                                                
013000     EXIT.                                                                
013100 300-SET-PROGRESS-PCT.                                                    
013200     MOVE PPT-DEFAULT-PCT TO CLM-PROGRESS-PCT.                            
013300     PERFORM 310-SEARCH-PROGRESS-TABLE                                    
013400         VARYING WS-SUB FROM 1 BY 1                                       
013500         UNTIL WS-SUB > PPT-MAX.                                          
013600 310-SEARCH-PROGRESS-TABLE.                                               
013700     IF PPT-STATUS (WS-SUB) = WS-CLAIM-STATUS-WORK                        
013800         MOVE PPT-PCT (WS-SUB) TO CLM-PROGRESS-PCT                        
013900         MOVE PPT-MAX TO WS-SUB                                           
014000     END-IF.                                                              
