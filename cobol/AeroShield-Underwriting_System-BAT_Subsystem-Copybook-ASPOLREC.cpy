000100*****************************************************************         
000200*                                                               *         
000300*    ASPOLREC   -   AEROSHIELD POLICY MASTER RECORD             *         
000400*                   POLICY-FILE / POLICY-OUT  -  180 BYTES      *         
000500*                                                               *         
000600*    03/12/84  RTV  TKT AS-0001  ORIGINAL LAYOUT FOR THE        *         
000700*                   UNDERWRITING/CLAIMS CONVERSION FROM THE     *         
000800*                   OLD GROUP POLICY SYSTEM.                    *         
000900*    07/02/23  JLK  TKT AS-0118  ADDED AS-WEATHER-CODE, WAS     *         
001000*                   HARD-CODED CLEAR IN THE SCORING COPYBOOK.   *         
001100*    11/19/24  RTV  TKT AS-0203  WIDENED AS-DELAY-PROBABILITY   *         
001200*                   TO 4 DECIMALS FOR THE SCORING ENGINE.       *         
001300*****************************************************************         
001400 01  AS-POLICY-RECORD.                                                    
001500     05  AS-POLICY-NUMBER              PIC X(16).                         
001600     05  AS-USER-ID                    PIC X(08).                         
001700     05  AS-POLICY-STATUS              PIC X(14).                         
001800         88  AS-STAT-PENDING                VALUE 'PENDING'.              
001900         88  AS-STAT-ACTIVE                 VALUE 'ACTIVE'.               
002000         88  AS-STAT-EXPIRED                VALUE 'EXPIRED'.              
002100         88  AS-STAT-CLAIMED                VALUE 'CLAIMED'.              
002200         88  AS-STAT-CANCELLED              VALUE 'CANCELLED'.            
002300         88  AS-STAT-PAYOUT-PENDING        VALUE 'PAYOUT-PENDING'.        
002400         88  AS-STAT-PAID                   VALUE 'PAID'.                 
002500     05  AS-FLIGHT-NUMBER              PIC X(06).                         
002600     05  AS-AIRLINE-CODE               PIC X(02).                         
002700     05  AS-DEP-AIRPORT                PIC X(03).                         
002800     05  AS-ARR-AIRPORT                PIC X(03).                         
002900     05  AS-SCHED-DEP-DATE             PIC 9(08).                         
003000     05  AS-SCHED-DEP-DATE-X REDEFINES                                    
003100         AS-SCHED-DEP-DATE.                                               
003200         10  AS-SDD-CCYY               PIC 9(04).                         
003300         10  AS-SDD-MM                 PIC 9(02).                         
003400         10  AS-SDD-DD                 PIC 9(02).                         
003500     05  AS-SCHED-DEP-TIME             PIC 9(04).                         
003600     05  AS-SCHED-DEP-TIME-X REDEFINES                                    
003700         AS-SCHED-DEP-TIME.                                               
003800         10  AS-SDT-HH                 PIC 9(02).                         
003900         10  AS-SDT-MM                 PIC 9(02).                         
004000     05  AS-SCHED-DEP-DOW              PIC 9(01).                         
004100     05  AS-COVERAGE-AMOUNT            PIC S9(09)V99.                     
004200     05  AS-PREMIUM-AMOUNT             PIC S9(07)V99.                     
004300     05  AS-CURRENCY                   PIC X(04).                         
004400     05  AS-DELAY-THRESHOLD-MIN        PIC 9(04).                         
004500     05  AS-RISK-SCORE                 PIC 9(03)V99.                      
004600     05  AS-DELAY-PROBABILITY          PIC V9(04).                        
004700     05  AS-RISK-TIER                  PIC X(09).                         
004800         88  AS-TIER-VERY-LOW               VALUE 'VERY-LOW'.             
004900         88  AS-TIER-LOW                    VALUE 'LOW'.                  
005000         88  AS-TIER-MEDIUM                 VALUE 'MEDIUM'.               
005100         88  AS-TIER-HIGH                   VALUE 'HIGH'.                 
005200         88  AS-TIER-VERY-HIGH              VALUE 'VERY-HIGH'.            
005300     05  AS-ACTUAL-DELAY-MIN           PIC 9(04).                         
005400     05  AS-PAYOUT-ADDRESS             PIC X(35).                         
005500     05  AS-WEATHER-CODE               PIC X(05).                         
005600     05  FILLER                        PIC X(25).                         
