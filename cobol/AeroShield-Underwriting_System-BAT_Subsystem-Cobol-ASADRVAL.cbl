000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    ASADRVAL.                                                 
000300 AUTHOR.        D L MERCER.                                               
000400 INSTALLATION.  AEROSHIELD UNDERWRITING SYSTEM - BATCH SUBSYSTEM.         
000500 DATE-WRITTEN.  03/12/1984.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      AEROSHIELD PROPRIETARY - INTERNAL USE ONLY.               
000800*****************************************************************         
000900*                                                               *         
001000*    ASADRVAL  -  PAYOUT ADDRESS VALIDATOR                     *          
001100*                                                               *         
001200*    CALLED BY ASINSPRC DURING POLICY ISSUANCE TO EDIT THE      *         
001300*    FORMAT OF THE POLICYHOLDER'S PAYOUT ADDRESS BEFORE THE     *         
001400*    POLICY IS ACTIVATED AND ANY PREMIUM MONEY MOVES.  A CLAIM  *         
001500*    PAYS OUT TO THE SAME ADDRESS THE POLICY WAS ISSUED WITH,   *         
001600*    SO THE CLAIMS ENGINE DOES NOT CALL THIS PROGRAM AGAIN.     *         
001700*    THIS PROGRAM DOES NOT KNOW OR CARE WHAT CURRENCY THE       *         
001800*    ADDRESS BELONGS TO -- IT ONLY EDITS THE CHARACTER FORMAT.  *         
001900*                                                               *         
002000*    CHANGE LOG.                                                *         
002100*    03/12/84  RTV  TKT AS-0001  ORIGINAL PROGRAM -- EDITED THE *         
002200*                   OLD 12-DIGIT ROUTING/ACCOUNT NUMBER FORMAT. *         
002300*    01/09/99  DLM  TKT AS-0077  Y2K -- NO DATE FIELDS IN THIS  *         
002400*                   PROGRAM, REVIEWED AND SIGNED OFF ONLY.      *         
002500*    07/02/23  JLK  TKT AS-0118  REPLACED THE OLD ROUTING/      *         
002600*                   ACCOUNT EDIT WITH THE 58-CHARACTER WALLET   *         
002700*                   ADDRESS EDIT REQUIRED BY THE AEROSHIELD     *         
002800*                   PARAMETRIC PRODUCT.  KEPT THE EXCLUDED-     *         
002900*                   CHARACTER FAST-FAIL FROM THE OLD PROGRAM.   *         
003000*    11/25/24  RTV  TKT AS-0204  CORRECTED THE ADDRESS-CHARACTER*         
003100*                   TABLE, WHICH HAD BEEN CODED AS A ONE-LEVEL  *         
003200*                   OCCURS AND WOULD NOT HAVE COMPILED.  ALSO   *         
003300*                   PUT THE LENGTH/PREFIX AND CHARACTER-SET     *         
003400*                   EDITS ON A GO TO EXIT RANGE SO A REJECT     *         
003500*                   FALLS STRAIGHT THROUGH INSTEAD OF NESTING.  *         
003600*    11/26/24  RTV  TKT AS-0205  CORRECTED THIS BANNER, WHICH   *         
003700*                   CLAIMED ASCLMENG CALLS THIS PROGRAM A       *         
003800*                   SECOND TIME AT CLAIM APPROVAL.  IT NEVER    *         
003900*                   DID -- A CLAIM PAYS OUT TO THE ADDRESS      *         
004000*                   ALREADY VALIDATED AT ISSUANCE.              *         
004100*****************************************************************         
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER. IBM-370.                                                
004500 OBJECT-COMPUTER. IBM-370.                                                
004600 SPECIAL-NAMES.                                                           
004700     C01 IS TOP-OF-FORM.                                                  
004800 DATA DIVISION.                                                           
004900 WORKING-STORAGE SECTION.                                                 
005000*                                                                         
005100*    THE ADDRESS UNDER EDIT, VIEWED AS A TABLE OF SINGLE                  
005200*    CHARACTERS SO EACH POSITION CAN BE CHECKED IN TURN.                  
005300*                                                                         
005400 01  WS-ADDR-WORK                   PIC X(35).                            
005500 01  WS-ADDR-TABLE REDEFINES WS-ADDR-WORK.                                
005600     05  WS-ADDR-CHAR               PIC X(01) OCCURS 35 TIMES.            
005700*                                                                         
005800*    07/02/23 JLK -- THE 58 CHARACTERS THE ACTUARY'S OFFICE               
005900*    APPROVED FOR A WALLET ADDRESS.  THE DIGIT 0 AND THE                  
006000*    LETTERS O, I, L ARE LEFT OUT ON PURPOSE -- THEY ARE TOO              
006100*    EASILY MISREAD WHEN A CLAIM FORM IS KEYED BY HAND.                   
006200*                                                                         
006300 01  STATIC-VALID-CHAR-TABLE.                                             
006400     05  FILLER              PIC X(01) VALUE '1'.                         
006500     05  FILLER              PIC X(01) VALUE '2'.                         
006600     05  FILLER              PIC X(01) VALUE '3'.                         
006700     05  FILLER              PIC X(01) VALUE '4'.                         
006800     05  FILLER              PIC X(01) VALUE '5'.                         
006900     05  FILLER              PIC X(01) VALUE '6'.                         
007000     05  FILLER              PIC X(01) VALUE '7'.                         
007100     05  FILLER              PIC X(01) VALUE '8'.                         
007200     05  FILLER              PIC X(01) VALUE '9'.                         
007300     05  FILLER              PIC X(01) VALUE 'A'.                         
007400     05  FILLER              PIC X(01) VALUE 'B'.                         
007500     05  FILLER              PIC X(01) VALUE 'C'.                         
007600     05  FILLER              PIC X(01) VALUE 'D'.                         
007700     05  FILLER              PIC X(01) VALUE 'E'.                         
007800     05  FILLER              PIC X(01) VALUE 'F'.                         
007900     05  FILLER              PIC X(01) VALUE 'G'.                         
008000     05  FILLER              PIC X(01) VALUE 'H'.                         
008100     05  FILLER              PIC X(01) VALUE 'J'.                         
008200     05  FILLER              PIC X(01) VALUE 'K'.                         
008300     05  FILLER              PIC X(01) VALUE 'L'.                         
008400     05  FILLER              PIC X(01) VALUE 'M'.                         
008500     05  FILLER              PIC X(01) VALUE 'N'.                         
008600     05  FILLER              PIC X(01) VALUE 'P'.                         
008700     05  FILLER              PIC X(01) VALUE 'Q'.                         
008800     05  FILLER              PIC X(01) VALUE 'R'.                         
008900     05  FILLER              PIC X(01) VALUE 'S'.                         
009000     05  FILLER              PIC X(01) VALUE 'T'.                         
009100     05  FILLER              PIC X(01) VALUE 'U'.                         
009200     05  FILLER              PIC X(01) VALUE 'V'.                         
009300     05  FILLER              PIC X(01) VALUE 'W'.                         
009400     05  FILLER              PIC X(01) VALUE 'X'.                         
009500     05  FILLER              PIC X(01) VALUE 'Y'.                         
009600     05  FILLER              PIC X(01) VALUE 'Z'.                         
009700     05  FILLER              PIC X(01) VALUE 'a'.                         
009800     05  FILLER              PIC X(01) VALUE 'b'.                         
009900     05  FILLER              PIC X(01) VALUE 'c'.                         
010000     05  FILLER              PIC X(01) VALUE 'd'.                         
010100     05  FILLER              PIC X(01) VALUE 'e'.                         
010200     05  FILLER              PIC X(01) VALUE 'f'.                         
010300     05  FILLER              PIC X(01) VALUE 'g'.                         
010400     05  FILLER              PIC X(01) VALUE 'h'.                         
010500     05  FILLER              PIC X(01) VALUE 'i'.                         
010600     05  FILLER              PIC X(01) VALUE 'j'.                         
010700     05  FILLER              PIC X(01) VALUE 'k'.                         
010800     05  FILLER              PIC X(01) VALUE 'm'.                         
010900     05  FILLER              PIC X(01) VALUE 'n'.                         
011000     05  FILLER              PIC X(01) VALUE 'o'.                         
011100     05  FILLER              PIC X(01) VALUE 'p'.                         
011200     05  FILLER              PIC X(01) VALUE 'q'.                         
011300     05  FILLER              PIC X(01) VALUE 'r'.                         
011400     05  FILLER              PIC X(01) VALUE 's'.                         
011500     05  FILLER              PIC X(01) VALUE 't'.                         
011600     05  FILLER              PIC X(01) VALUE 'u'.                         
011700     05  FILLER              PIC X(01) VALUE 'v'.                         
011800     05  FILLER              PIC X(01) VALUE 'w'.                         
011900     05  FILLER              PIC X(01) VALUE 'x'.                         
012000     05  FILLER              PIC X(01) VALUE 'y'.                         
012100     05  FILLER              PIC X(01) VALUE 'z'.                         
012200 01  VALID-CHAR-TABLE REDEFINES                                           
012300     STATIC-VALID-CHAR-TABLE OCCURS 58 TIMES.                             
012400     05  VCT-CHAR                  PIC X(01).                             
012500 77  VCT-MAX                       PIC 9(02) COMP VALUE 58.               
012600*                                                                         
012700*    03/12/84 RTV -- FAST-FAIL LIST OF LOOK-ALIKE CHARACTERS SO           
012800*    A BAD ADDRESS IS REJECTED WITHOUT SCANNING ALL 58 VALID              
012900*    CHARACTERS FOR EVERY POSITION.                                       
013000*                                                                         
013100 01  STATIC-EXCLUDED-CHAR-TABLE.                                          
013200     05  FILLER              PIC X(01) VALUE '0'.                         
013300     05  FILLER              PIC X(01) VALUE 'O'.                         
013400     05  FILLER              PIC X(01) VALUE 'I'.                         
013500     05  FILLER              PIC X(01) VALUE 'l'.                         
013600 01  EXCLUDED-CHAR-TABLE REDEFINES                                        
013700     STATIC-EXCLUDED-CHAR-TABLE OCCURS 4 TIMES.                           
013800     05  EXC-CHAR                  PIC X(01).                             
013900 77  EXC-MAX                       PIC 9(01) COMP VALUE 4.                
014000*                                                                         
014100*    WORKING FIGURES                                                      
014200*                                                                         
014300 77  WS-POS                        PIC 9(02) COMP VALUE 0.                
014400 77  WS-SUB                        PIC 9(02) COMP VALUE 0.                
014500 77  WS-XSUB                       PIC 9(01) COMP VALUE 0.                
014600 77  WS-BLANK-POS                  PIC 9(02) COMP VALUE 0.                
014700 77  WS-ADDR-LEN                   PIC 9(02) COMP VALUE 0.                
014800 77  WS-ALL-CHARS-VALID-SW         PIC X(01) VALUE 'Y'.                   
014900 77  WS-CHAR-FOUND-SW              PIC X(01) VALUE 'N'.                   
015000 77  WS-CHAR-EXCLUDED-SW           PIC X(01) VALUE 'N'.                   
015100 LINKAGE SECTION.                                                         
015200     COPY ASADRPM.                                                        
015300 PROCEDURE DIVISION USING AS-ADDRESS-VALID-PARM.                          
015400 000-MAINLINE.                                                            
015500     MOVE 'Y' TO WS-ALL-CHARS-VALID-SW.                                   
015600     IF ADR-PAYOUT-ADDRESS = SPACES                                       
015700         MOVE 'N' TO WS-ALL-CHARS-VALID-SW                                
015800     ELSE                                                                 
015900         MOVE ADR-PAYOUT-ADDRESS TO WS-ADDR-WORK                          
016000         PERFORM 100-EDIT-LENGTH-AND-PREFIX THRU 100-EXIT                 
016100         IF WS-ALL-CHARS-VALID-SW = 'Y'                                   
016200             PERFORM 200-EDIT-CHARACTER-SET                               
016300         END-IF                                                           
016400     END-IF.                                                              
016500     IF WS-ALL-CHARS-VALID-SW = 'Y'                                       
016600         SET ADR-ADDRESS-VALID TO TRUE                                    
016700     ELSE                                                                 
016800         SET ADR-ADDRESS-INVALID TO TRUE                                  
016900     END-IF.                                                              
017000     GOBACK.                                                              
017100*                                                                         
017200*    THE ADDRESS IS LEFT-JUSTIFIED WITH TRAILING SPACES, SO THE           
017300*    FIRST BLANK POSITION MARKS THE END OF THE TEXT.                      
017400*                                                                         
017500 100-EDIT-LENGTH-AND-PREFIX.                                              
017600     MOVE 36 TO WS-BLANK-POS.                                             
017700     PERFORM 110-FIND-FIRST-BLANK                                         
017800         VARYING WS-POS FROM 1 BY 1                                       
017900         UNTIL WS-POS > 35.                                               
018000     COMPUTE WS-ADDR-LEN = WS-BLANK-POS - 1.                              
018100     IF WS-ADDR-LEN < 25 OR WS-ADDR-LEN > 35                              
018200         MOVE 'N' TO WS-ALL-CHARS-VALID-SW                                
018300         GO TO 100-EXIT                                                   
018400     END-IF.                                                              
018500     IF WS-ADDR-CHAR (1) NOT = 'r'                                        
018600         MOVE 'N' TO WS-ALL-CHARS-VALID-SW                                
018700     END-IF.                                                              
018800 100-EXIT.                                                                
018900     EXIT.                                                                
019000 110-FIND-FIRST-BLANK.                                                    
019100     IF WS-ADDR-CHAR (WS-POS) = SPACE                                     
019200         MOVE WS-POS TO WS-BLANK-POS                                      
019300         MOVE 99 TO WS-POS                                                
019400     END-IF.                                                              
019500*                                                                         
019600*    07/02/23 JLK -- EACH CHARACTER OF THE TRIMMED ADDRESS IS             
019700*    CHECKED AGAINST THE EXCLUDED LIST FIRST, THEN AGAINST THE            
019800*    FULL 58-CHARACTER VALID SET.                                         
019900*                                                                         
020000 200-EDIT-CHARACTER-SET.                                                  
020100     PERFORM 210-CHECK-ONE-CHARACTER THRU 210-EXIT                        
020200         VARYING WS-POS FROM 1 BY 1                                       
020300         UNTIL WS-POS > WS-ADDR-LEN.                                      
020400 210-CHECK-ONE-CHARACTER.                                                 
020500     MOVE 'N' TO WS-CHAR-EXCLUDED-SW.                                     
020600     PERFORM 212-SEARCH-EXCLUDED-SET                                      
020700         VARYING WS-XSUB FROM 1 BY 1                                      
020800         UNTIL WS-XSUB > EXC-MAX.                                         
020900     IF WS-CHAR-EXCLUDED-SW = 'Y'                                         
021000         MOVE 'N' TO WS-ALL-CHARS-VALID-SW                                
021100         MOVE 99 TO WS-POS                                                
021200         GO TO 210-EXIT                                                   
021300     END-IF.                                                              
021400     MOVE 'N' TO WS-CHAR-FOUND-SW.                                        
021500     PERFORM 220-SEARCH-VALID-SET                                         
021600         VARYING WS-SUB FROM 1 BY 1                                       
021700         UNTIL WS-SUB > VCT-MAX.                                          
021800     IF WS-CHAR-FOUND-SW = 'N'                                            
021900         MOVE 'N' TO WS-ALL-CHARS-VALID-SW                                
022000         MOVE 99 TO WS-POS                                                
022100     END-IF.                                                              
022200 210-EXIT.                                                                
022300     EXIT.                                                                
022400 212-SEARCH-EXCLUDED-SET.                                                 
022500     IF EXC-CHAR (WS-XSUB) = WS-ADDR-CHAR (WS-POS)                        
022600         MOVE 'Y' TO WS-CHAR-EXCLUDED-SW                                  
022700         MOVE EXC-MAX TO WS-XSUB                                          
022800     END-IF.                                                              
022900 220-SEARCH-VALID-SET.                                                    
023000     IF VCT-CHAR (WS-SUB) = WS-ADDR-CHAR (WS-POS)                         
023100         MOVE 'Y' TO WS-CHAR-FOUND-SW                                     
023200         MOVE VCT-MAX TO WS-SUB                                           
023300     END-IF.                                                              
