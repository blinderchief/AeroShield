000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    ASINSPRC.                                                 
000300 AUTHOR.        R T VARGA.                                                
000400 INSTALLATION.  AEROSHIELD UNDERWRITING SYSTEM - BATCH SUBSYSTEM.         
000500 DATE-WRITTEN.  03/12/1984.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      AEROSHIELD PROPRIETARY - INTERNAL USE ONLY.               
000800*****************************************************************         
000900*                                                               *         
001000*    ASINSPRC  -  UNDERWRITING AND CLAIMS NIGHTLY BATCH DRIVER *          
001100*                                                               *         
001200*    OWNS ALL FILE I/O FOR THE NIGHTLY RUN.  DRIVES THE THREE  *          
001300*    PASSES OF THE RUN IN ORDER --                             *          
001400*      1. LOADS POLICY-FILE INTO A WORKING-STORAGE TABLE AND   *          
001500*         PRICES EVERY PENDING POLICY (CALLS ASRISKSC,         *          
001600*         ASPREMCL, ASADRVAL AND ASPOOLMG, POSTS A PREMIUM     *          
001700*         DEPOSIT TRANSACTION FOR EACH ONE ACTIVATED).         *          
001800*      2. READS EVENT-FILE AND, FOR EACH EVENT, SCANS THE      *          
001900*         TABLE FOR ACTIVE POLICIES ON THAT FLIGHT AND DATE,   *          
002000*         TRIGGERING AND ADJUDICATING A CLAIM FOR EACH ONE      *         
002100*         THAT QUALIFIES (CALLS ASCLMENG AND ASPOOLMG).        *          
002200*      3. ROLLS UP THE POOL STATISTICS AND HEALTH WARNINGS     *          
002300*         (CALLS ASPOOLMG) AND CLOSES OUT THE RUN.             *          
002400*    WRITES THE UPDATED POLICY MASTER, THE CLAIM FILE, THE     *          
002500*    POOL LEDGER, THE TRANSACTION JOURNAL AND THE THREE-        *         
002600*    SECTION RUN REPORT.                                       *          
002700*                                                               *         
002800*    CHANGE LOG.                                                *         
002900*    03/12/84  RTV  TKT AS-0001  ORIGINAL PROGRAM -- READ THE   *         
003000*                   OLD GROUP-CLAIMS FILE AND PRODUCED THE      *         
003100*                   WEEKLY CLAIMS TOTALS REPORT ONLY.           *         
003200*    06/04/87  RTV  TKT AS-0032  ADDED THE THRESHOLD-FACTOR     *         
003300*                   BAND CALL TO THE PREMIUM STEP.              *         
003400*    01/09/99  DLM  TKT AS-0077  Y2K -- WIDENED THE RUN-DATE    *         
003500*                   WORK AREA TO A FULL 4-DIGIT YEAR AND        *         
003600*                   RETESTED THE HEADING DATE STRING BUILD.     *         
003700*    07/02/23  JLK  TKT AS-0118  REBUILT AS THE AEROSHIELD      *         
003800*                   NIGHTLY DRIVER -- REPLACED THE OLD GROUP-   *         
003900*                   CLAIMS FILE WITH POLICY-FILE, EVENT-FILE,   *         
004000*                   CLAIM-FILE, POOL-FILE AND POOLTXN-FILE, AND *         
004100*                   ADDED THE THREE-SECTION RUN REPORT IN PLACE *         
004200*                   OF THE OLD WEEKLY TOTALS REPORT.            *         
004300*    11/19/24  RTV  TKT AS-0203  WIDENED THE CLAIM REJECT       *         
004400*                   REASON ON THE SECTION 2 DETAIL LINE TO      *         
004500*                   MATCH THE POOL MANAGER'S TEXT.              *         
004600*    11/25/24  RTV  TKT AS-0204  CLAIM-FILE SHRANK TO 157 BYTES *         
004700*                   TO MATCH THE REVISED ASCLMREC LAYOUT.  ALSO *         
004800*                   PUT THE SCORE/PRICE/VALIDATE STEP ON A GO   *         
004900*                   TO EXIT RANGE SO A REJECTED ADDRESS FALLS   *         
005000*                   STRAIGHT THROUGH INSTEAD OF NESTING UNDER   *         
005100*                   THE ACTIVATED-POLICY BRANCH.                *         
005200*    11/26/24  RTV  TKT AS-0206  THE SECTION 2 TOTALS LINE      *         
005300*                   ONLY EVER SURFACED THE PAID DOLLAR          *         
005400*                   TOTAL.  ADDED A THIRD TOTALS LINE THAT      *         
005500*                   PRINTS THE REJECTED AND FAILED DOLLAR       *         
005600*                   TOTALS TOO, SINCE BOTH WERE ALREADY         *         
005700*                   BEING ACCUMULATED AND THE ACTUARY WANTS     *         
005800*                   ALL THREE ON THE RUN REPORT.                *         
005900*****************************************************************         
006000 ENVIRONMENT DIVISION.                                                    
006100 CONFIGURATION SECTION.                                                   
006200 SOURCE-COMPUTER. IBM-370.                                                
006300 OBJECT-COMPUTER. IBM-370.                                                
006400 SPECIAL-NAMES.                                                           
006500     C01 IS TOP-OF-FORM.                                                  
006600 INPUT-OUTPUT SECTION.                                                    
006700 FILE-CONTROL.                                                            
006800     SELECT POLICY-FILE                                                   
006900         ASSIGN TO UT-S-POLCY                                             
007000         ORGANIZATION IS SEQUENTIAL.                                      
007100     SELECT POLICY-OUT                                                    
007200         ASSIGN TO UT-S-POLOUT                                            
007300         ORGANIZATION IS SEQUENTIAL.                                      
007400     SELECT EVENT-FILE                                                    
007500         ASSIGN TO UT-S-EVENT                                             
007600         ORGANIZATION IS SEQUENTIAL.                                      
007700     SELECT CLAIM-FILE                                                    
007800         ASSIGN TO UT-S-CLAIM                                             
007900         ORGANIZATION IS SEQUENTIAL.                                      
008000     SELECT POOL-FILE                                                     
008100         ASSIGN TO UT-S-POOL                                              
008200         ORGANIZATION IS SEQUENTIAL.                                      
008300     SELECT POOLTXN-FILE                                                  
008400         ASSIGN TO UT-S-PLTXN                                             
008500         ORGANIZATION IS SEQUENTIAL.                                      
008600     SELECT REPORT-FILE                                                   
008700         ASSIGN TO ASRPT01                                                
008800         ORGANIZATION IS SEQUENTIAL.                                      
008900 DATA DIVISION.                                                           
009000 FILE SECTION.                                                            
009100 FD  POLICY-FILE                                                          
009200     RECORD CONTAINS 180 CHARACTERS.                                      
009300     COPY ASPOLREC.                                                       
009400 FD  POLICY-OUT                                                           
009500     RECORD CONTAINS 180 CHARACTERS.                                      
009600     COPY ASPOLREC REPLACING ==AS-== BY ==PO-==.                          
009700 FD  EVENT-FILE                                                           
009800     RECORD CONTAINS 33 CHARACTERS.                                       
009900     COPY ASEVTREC.                                                       
010000 FD  CLAIM-FILE                                                           
010100     RECORD CONTAINS 157 CHARACTERS.                                      
010200     COPY ASCLMREC.                                                       
010300 FD  POOL-FILE                                                            
010400     RECORD CONTAINS 120 CHARACTERS.                                      
010500     COPY ASPOOLREC.                                                      
010600 FD  POOLTXN-FILE                                                         
010700     RECORD CONTAINS 80 CHARACTERS.                                       
010800     COPY ASTXNREC.                                                       
010900 FD  REPORT-FILE                                                          
011000     RECORD CONTAINS 132 CHARACTERS.                                      
011100 01  PRINT-LINE                     PIC X(132).                           
011200 WORKING-STORAGE SECTION.                                                 
011300*                                                                         
011400*    07/02/23 JLK -- THE POLICY MASTER IS LOADED ENTIRELY INTO            
011500*    THIS TABLE FOR THE RUN.  PASS 1 PRICES EACH PENDING ENTRY            
011600*    IN PLACE; PASS 2 SCANS IT ONCE PER EVENT LOOKING FOR AN              
011700*    ACTIVE POLICY ON THE SAME FLIGHT AND DEPARTURE DATE.  THE            
011800*    UPDATED TABLE IS WHAT GETS WRITTEN BACK TO POLICY-OUT.               
011900*    KEYED ACCESS WAS NOT WORTH BUILDING FOR A NIGHTLY VOLUME             
012000*    THIS SIZE -- SEE THE ACTUARY'S NOTE ON TKT AS-0118.                  
012100*                                                                         
012200 01  AS-POLICY-TABLE.                                                     
012300     05  PTB-ENTRY OCCURS 1000 TIMES.                                     
012400         10  PTB-POLICY-NUMBER          PIC X(16).                        
012500         10  PTB-USER-ID                PIC X(08).                        
012600         10  PTB-POLICY-STATUS          PIC X(14).                        
012700             88  PTB-STAT-PENDING           VALUE 'PENDING'.              
012800             88  PTB-STAT-ACTIVE            VALUE 'ACTIVE'.               
012900             88  PTB-STAT-EXPIRED           VALUE 'EXPIRED'.              
013000             88  PTB-STAT-CLAIMED           VALUE 'CLAIMED'.              
013100             88  PTB-STAT-CANCELLED         VALUE 'CANCELLED'.            
013200             88  PTB-STAT-PAYOUT-PENDING VALUE 'PAYOUT-PENDING'.          
013300             88  PTB-STAT-PAID              VALUE 'PAID'.                 
013400         10  PTB-FLIGHT-NUMBER          PIC X(06).                        
013500         10  PTB-AIRLINE-CODE           PIC X(02).                        
013600         10  PTB-DEP-AIRPORT            PIC X(03).                        
013700         10  PTB-ARR-AIRPORT            PIC X(03).                        
013800         10  PTB-SCHED-DEP-DATE         PIC 9(08).                        
013900         10  PTB-SCHED-DEP-DATE-X REDEFINES                               
014000             PTB-SCHED-DEP-DATE.                                          
014100             15  PTB-SDD-CCYY               PIC 9(04).                    
014200             15  PTB-SDD-MM                 PIC 9(02).                    
014300             15  PTB-SDD-DD                 PIC 9(02).                    
014400         10  PTB-SCHED-DEP-TIME         PIC 9(04).                        
014500         10  PTB-SCHED-DEP-TIME-X REDEFINES                               
014600             PTB-SCHED-DEP-TIME.                                          
014700             15  PTB-SDT-HH                 PIC 9(02).                    
014800             15  PTB-SDT-MM                 PIC 9(02).                    
014900         10  PTB-SCHED-DEP-DOW          PIC 9(01).                        
015000         10  PTB-COVERAGE-AMOUNT        PIC S9(09)V99.                    
015100         10  PTB-PREMIUM-AMOUNT         PIC S9(07)V99.                    
015200         10  PTB-CURRENCY               PIC X(04).                        
015300         10  PTB-DELAY-THRESHOLD-MIN    PIC 9(04).                        
015400         10  PTB-RISK-SCORE             PIC 9(03)V99.                     
015500         10  PTB-DELAY-PROBABILITY      PIC V9(04).                       
015600         10  PTB-RISK-TIER              PIC X(09).                        
015700         10  PTB-ACTUAL-DELAY-MIN       PIC 9(04).                        
015800         10  PTB-PAYOUT-ADDRESS         PIC X(35).                        
015900         10  PTB-WEATHER-CODE           PIC X(05).                        
016000         10  FILLER                     PIC X(25).                        
016100 77  WS-POLICY-COUNT                    PIC 9(04) COMP VALUE 0.           
016200 77  WS-POLICY-MAX                      PIC 9(04) COMP VALUE 1000.        
016300 77  WS-SUB2                            PIC 9(04) COMP VALUE 0.           
016400 77  WS-SUB3                            PIC 9(04) COMP VALUE 0.           
016500 77  WS-SUB4                            PIC 9(01) COMP VALUE 0.           
016600*                                                                         
016700*    END-OF-FILE SWITCHES FOR THE TWO PRIMING-READ LOOPS.                 
016800*                                                                         
016900 01  WS-FILE-SWITCHES.                                                    
017000     05  WS-POLICY-EOF-SW           PIC X(01) VALUE 'N'.                  
017100         88  WS-POLICY-EOF              VALUE 'Y'.                        
017200     05  WS-EVENT-EOF-SW            PIC X(01) VALUE 'N'.                  
017300         88  WS-EVENT-EOF               VALUE 'Y'.                        
017400*                                                                         
017500*    07/02/23 JLK -- THE FIVE UNDERWRITING/CLAIMS SUBPROGRAMS             
017600*    EACH TAKE THEIR OWN COPYBOOK PARAMETER AREA.  ONE COPY OF            
017700*    EACH LIVES HERE AND IS REUSED FOR EVERY CALL.                        
017800*                                                                         
017900     COPY ASRSKPM.                                                        
018000     COPY ASPRMPM.                                                        
018100     COPY ASADRPM.                                                        
018200     COPY ASCLMPM.                                                        
018300     COPY ASPOOLPM.                                                       
018400*                                                                         
018500*    RUN-CONTROL AND REPORT ACCUMULATOR FIELDS.                           
018600*                                                                         
018700 01  WS-REPORT-CONTROL.                                                   
018800     05  WS-LINE-COUNT              PIC 9(02) COMP VALUE 99.              
018900     05  WS-PAGE-COUNT              PIC 9(02) COMP VALUE 0.               
019000     05  WS-LINES-PER-PAGE          PIC 9(02) COMP VALUE 40.              
019100     05  WS-CURRENT-SECTION         PIC 9(01) COMP VALUE 0.               
019200         88  WS-SECTION-1               VALUE 1.                          
019300         88  WS-SECTION-2               VALUE 2.                          
019400         88  WS-SECTION-3               VALUE 3.                          
019500 01  WS-RUN-DATE-FIELDS.                                                  
019600     05  WS-RUN-YY                  PIC 9(02).                            
019700     05  WS-RUN-MM                  PIC 9(02).                            
019800     05  WS-RUN-DD                  PIC 9(02).                            
019900 01  WS-RUN-DATE-YYMMDD REDEFINES WS-RUN-DATE-FIELDS                      
020000                                    PIC 9(06).                            
020100 01  WS-SECTION-1-TOTALS.                                                 
020200     05  WS-POLICIES-READ-CT        PIC 9(05) COMP VALUE 0.               
020300     05  WS-POLICIES-ACTIVATED-CT   PIC 9(05) COMP VALUE 0.               
020400     05  WS-POLICIES-REJECTED-CT    PIC 9(05) COMP VALUE 0.               
020500     05  WS-TOTAL-PREMIUM           PIC S9(09)V99 VALUE 0.                
020600 01  WS-SECTION-2-TOTALS.                                                 
020700     05  WS-EVENTS-READ-CT          PIC 9(05) COMP VALUE 0.               
020800     05  WS-CLAIMS-INITIATED-CT     PIC 9(05) COMP VALUE 0.               
020900     05  WS-CLAIMS-APPROVED-CT      PIC 9(05) COMP VALUE 0.               
021000     05  WS-CLAIMS-REJECTED-CT      PIC 9(05) COMP VALUE 0.               
021100     05  WS-CLAIMS-PAID-CT          PIC 9(05) COMP VALUE 0.               
021200     05  WS-CLAIMS-FAILED-CT        PIC 9(05) COMP VALUE 0.               
021300     05  WS-CLAIMS-REJECTED-AMT     PIC S9(09)V99 VALUE 0.                
021400     05  WS-CLAIMS-PAID-AMT         PIC S9(09)V99 VALUE 0.                
021500     05  WS-CLAIMS-FAILED-AMT       PIC S9(09)V99 VALUE 0.                
021600*                                                                         
021700*    A SHORT TABLE FOR PRINTING THE SCHEDULED DEPARTURE DAY OF            
021800*    THE WEEK ON THE SECTION 1 DETAIL LINE, THE SAME LINEAR               
021900*    SEARCH IDIOM AS THE RISK AND PREMIUM PROGRAMS.  1 IS                 
022000*    MONDAY, MATCHING AS-SCHED-DEP-DOW IN THE POLICY MASTER.              
022100*                                                                         
022200 01  STATIC-DOW-NAME-TABLE.                                               
022300     05  FILLER   PIC 9(01) VALUE 1.                                      
022400     05  FILLER   PIC X(03) VALUE 'MON'.                                  
022500     05  FILLER   PIC 9(01) VALUE 2.                                      
022600     05  FILLER   PIC X(03) VALUE 'TUE'.                                  
022700     05  FILLER   PIC 9(01) VALUE 3.                                      
022800     05  FILLER   PIC X(03) VALUE 'WED'.                                  
022900     05  FILLER   PIC 9(01) VALUE 4.                                      
023000     05  FILLER   PIC X(03) VALUE 'THU'.                                  
023100     05  FILLER   PIC 9(01) VALUE 5.                                      
023200     05  FILLER   PIC X(03) VALUE 'FRI'.                                  
023300     05  FILLER   PIC 9(01) VALUE 6.                                      
023400     05  FILLER   PIC X(03) VALUE 'SAT'.                                  
023500     05  FILLER   PIC 9(01) VALUE 7.                                      
023600     05  FILLER   PIC X(03) VALUE 'SUN'.                                  
023700 01  DOW-NAME-TABLE REDEFINES                                             
023800     STATIC-DOW-NAME-TABLE OCCURS 7 TIMES.                                
023900     05  DNT-DOW                    PIC 9(01).                            
024000     05  DNT-NAME                   PIC X(03).                            
024100 77  DNT-MAX                        PIC 9(01) COMP VALUE 7.               
024200 77  WS-DOW-NAME                    PIC X(03) VALUE SPACES.               
024300*                                                                         
024400*    REPORT HEADING LINES.                                                
024500*                                                                         
024600 01  HEADING-LINE-1.                                                      
024700     05  FILLER   PIC X(04) VALUE SPACES.                                 
024800     05  FILLER   PIC X(30) VALUE                                         
024900              'AEROSHIELD UNDERWRITING SYSTEM'.                           
025000     05  FILLER   PIC X(10) VALUE SPACES.                                 
025100     05  FILLER   PIC X(09) VALUE 'RUN DATE '.                            
025200     05  HDG-RUN-DATE             PIC X(08).                              
025300     05  FILLER   PIC X(10) VALUE SPACES.                                 
025400     05  FILLER   PIC X(05) VALUE 'PAGE '.                                
025500     05  HDG-PAGE-NUMBER          PIC Z9.                                 
025600 01  SECTION-1-TITLE-LINE.                                                
025700     05  FILLER   PIC X(04) VALUE SPACES.                                 
025800     05  FILLER   PIC X(60) VALUE                                         
025900              'SECTION 1 - POLICY ISSUANCE AND PREMIUM QUOTATION'.        
026000 01  SECTION-1-COLUMN-HDG.                                                
026100     05  FILLER   PIC X(04) VALUE SPACES.                                 
026200     05  FILLER   PIC X(14) VALUE 'POLICY NUMBER'.                        
026300     05  FILLER   PIC X(10) VALUE 'FLIGHT'.                               
026400     05  FILLER   PIC X(05) VALUE 'AL'.                                   
026500     05  FILLER   PIC X(04) VALUE 'DOW'.                                  
026600     05  FILLER   PIC X(10) VALUE 'ROUTE'.                                
026700     05  FILLER   PIC X(08) VALUE 'RISK SC'.                              
026800     05  FILLER   PIC X(11) VALUE 'RISK TIER'.                            
026900     05  FILLER   PIC X(15) VALUE 'PREMIUM'.                              
027000     05  FILLER   PIC X(11) VALUE 'DISPOSITION'.                          
027100 01  SECTION-2-TITLE-LINE.                                                
027200     05  FILLER   PIC X(04) VALUE SPACES.                                 
027300     05  FILLER   PIC X(60) VALUE                                         
027400              'SECTION 2 - CLAIMS TRIGGER AND ADJUDICATION'.              
027500 01  SECTION-2-COLUMN-HDG.                                                
027600     05  FILLER   PIC X(04) VALUE SPACES.                                 
027700     05  FILLER   PIC X(18) VALUE 'CLAIM NUMBER'.                         
027800     05  FILLER   PIC X(17) VALUE 'POLICY NUMBER'.                        
027900     05  FILLER   PIC X(08) VALUE 'DELAY'.                                
028000     05  FILLER   PIC X(08) VALUE 'THRESH'.                               
028100     05  FILLER   PIC X(12) VALUE 'STATUS'.                               
028200     05  FILLER   PIC X(15) VALUE 'PAYOUT AMOUNT'.                        
028300     05  FILLER   PIC X(20) VALUE 'REASON'.                               
028400 01  SECTION-3-TITLE-LINE.                                                
028500     05  FILLER   PIC X(04) VALUE SPACES.                                 
028600     05  FILLER   PIC X(60) VALUE                                         
028700              'SECTION 3 - LIQUIDITY POOL ACCOUNTING AND HEALTH'.         
028800 01  SECTION-3-COLUMN-HDG.                                                
028900     05  FILLER   PIC X(04) VALUE SPACES.                                 
029000     05  FILLER   PIC X(60) VALUE                                         
029100              'POOL BALANCE SHEET AND HEALTH WARNINGS FOLLOW'.            
029200*                                                                         
029300*    SECTION 1 DETAIL AND TOTAL LINES.                                    
029400*                                                                         
029500 01  DETAIL-LINE-1.                                                       
029600     05  FILLER          PIC X(04) VALUE SPACES.                          
029700     05  DET1-POLICY-NUMBER    PIC X(16).                                 
029800     05  FILLER          PIC X(01) VALUE SPACES.                          
029900     05  DET1-FLIGHT-NUMBER    PIC X(06).                                 
030000     05  FILLER          PIC X(01) VALUE SPACES.                          
030100     05  DET1-AIRLINE-CODE     PIC X(02).                                 
030200     05  FILLER          PIC X(02) VALUE SPACES.                          
030300     05  DET1-DOW-NAME         PIC X(03).                                 
030400     05  FILLER          PIC X(02) VALUE SPACES.                          
030500     05  DET1-DEP-ARR          PIC X(07).                                 
030600     05  FILLER          PIC X(02) VALUE SPACES.                          
030700     05  DET1-RISK-SCORE-ED    PIC ZZ9.99.                                
030800     05  FILLER          PIC X(02) VALUE SPACES.                          
030900     05  DET1-RISK-TIER        PIC X(09).                                 
031000     05  FILLER          PIC X(02) VALUE SPACES.                          
031100     05  DET1-PREMIUM-ED       PIC Z,ZZZ,ZZ9.99.                          
031200     05  FILLER          PIC X(02) VALUE SPACES.                          
031300     05  DET1-DISPOSITION      PIC X(09).                                 
031400 01  SECTION-1-TOTAL-LINE.                                                
031500     05  FILLER   PIC X(04) VALUE SPACES.                                 
031600     05  FILLER   PIC X(20) VALUE 'POLICIES ACTIVATED:'.                  
031700     05  T1-ACTIVATED-CT       PIC ZZZ,ZZ9.                               
031800     05  FILLER   PIC X(05) VALUE SPACES.                                 
031900     05  FILLER   PIC X(19) VALUE 'POLICIES REJECTED:'.                   
032000     05  T1-REJECTED-CT        PIC ZZZ,ZZ9.                               
032100     05  FILLER   PIC X(05) VALUE SPACES.                                 
032200     05  FILLER   PIC X(14) VALUE 'TOTAL PREMIUM:'.                       
032300     05  T1-TOTAL-PREMIUM-ED   PIC Z,ZZZ,ZZZ,ZZ9.99-.                     
032400*                                                                         
032500*    SECTION 2 DETAIL AND TOTAL LINES.                                    
032600*                                                                         
032700 01  DETAIL-LINE-2.                                                       
032800     05  FILLER          PIC X(04) VALUE SPACES.                          
032900     05  DET2-CLAIM-NUMBER     PIC X(17).                                 
033000     05  FILLER          PIC X(01) VALUE SPACES.                          
033100     05  DET2-POLICY-NUMBER    PIC X(16).                                 
033200     05  FILLER          PIC X(01) VALUE SPACES.                          
033300     05  DET2-DELAY-MIN-ED     PIC ZZZ9.                                  
033400     05  FILLER          PIC X(04) VALUE SPACES.                          
033500     05  DET2-THRESH-MIN-ED    PIC ZZZ9.                                  
033600     05  FILLER          PIC X(04) VALUE SPACES.                          
033700     05  DET2-STATUS           PIC X(10).                                 
033800     05  FILLER          PIC X(02) VALUE SPACES.                          
033900     05  DET2-PAYOUT-ED        PIC Z,ZZZ,ZZ9.99.                          
034000     05  FILLER          PIC X(02) VALUE SPACES.                          
034100     05  DET2-REASON           PIC X(30).                                 
034200 01  SECTION-2-TOTAL-LINE-1.                                              
034300     05  FILLER   PIC X(04) VALUE SPACES.                                 
034400     05  FILLER   PIC X(11) VALUE 'INITIATED:'.                           
034500     05  T2-INITIATED-CT       PIC ZZZ,ZZ9.                               
034600     05  FILLER   PIC X(04) VALUE SPACES.                                 
034700     05  FILLER   PIC X(10) VALUE 'APPROVED:'.                            
034800     05  T2-APPROVED-CT        PIC ZZZ,ZZ9.                               
034900     05  FILLER   PIC X(04) VALUE SPACES.                                 
035000     05  FILLER   PIC X(10) VALUE 'REJECTED:'.                            
035100     05  T2-REJECTED-CT        PIC ZZZ,ZZ9.                               
035200     05  FILLER   PIC X(04) VALUE SPACES.                                 
035300     05  FILLER   PIC X(06) VALUE 'PAID:'.                                
035400     05  T2-PAID-CT            PIC ZZZ,ZZ9.                               
035500     05  FILLER   PIC X(04) VALUE SPACES.                                 
035600     05  FILLER   PIC X(08) VALUE 'FAILED:'.                              
035700     05  T2-FAILED-CT          PIC ZZZ,ZZ9.                               
035800 01  SECTION-2-TOTAL-LINE-2.                                              
035900     05  FILLER   PIC X(04) VALUE SPACES.                                 
036000     05  FILLER   PIC X(13) VALUE 'EVENTS READ:'.                         
036100     05  T2-EVENTS-READ-CT     PIC ZZZ,ZZ9.                               
036200     05  FILLER   PIC X(05) VALUE SPACES.                                 
036300     05  FILLER   PIC X(20) VALUE 'GRAND TOTAL PAID:'.                    
036400     05  T2-GRAND-TOTAL-PAID-ED PIC Z,ZZZ,ZZZ,ZZ9.99-.                    
036500*                                                                         
036600*    11/26/24 RTV -- THE REJECTED AND FAILED CLAIM AMOUNTS WERE           
036700*    BEING ACCUMULATED BUT NEVER PRINTED.  THIS THIRD TOTALS              
036800*    LINE SURFACES BOTH, THE SAME WAY THE PAID AMOUNT IS                  
036900*    SURFACED ON LINE 2 ABOVE.                                            
037000*                                                                         
037100 01  SECTION-2-TOTAL-LINE-3.                                              
037200     05  FILLER   PIC X(04) VALUE SPACES.                                 
037300     05  FILLER   PIC X(20) VALUE 'GRAND TOTAL REJ:'.                     
037400     05  T2-GRAND-TOTAL-REJECTED-ED PIC Z,ZZZ,ZZZ,ZZ9.99-.                
037500     05  FILLER   PIC X(05) VALUE SPACES.                                 
037600     05  FILLER   PIC X(20) VALUE 'GRAND TOTAL FAIL:'.                    
037700     05  T2-GRAND-TOTAL-FAILED-ED PIC Z,ZZZ,ZZZ,ZZ9.99-.                  
037800*                                                                         
037900*    SECTION 3 REUSABLE LINES -- ONE RECORD MOVED TO AND WRITTEN          
038000*    REPEATEDLY, THE SAME WAY THE OLD GROUP-CLAIMS REPORT REUSED          
038100*    ITS DETAIL LINE FOR EVERY POLICYHOLDER.                              
038200*                                                                         
038300 01  SECTION-3-AMOUNT-LINE.                                               
038400     05  FILLER   PIC X(04) VALUE SPACES.                                 
038500     05  S3-LABEL              PIC X(30).                                 
038600     05  FILLER   PIC X(02) VALUE SPACES.                                 
038700     05  S3-AMOUNT-ED          PIC Z,ZZZ,ZZZ,ZZ9.99-.                     
038800 01  SECTION-3-TEXT-LINE.                                                 
038900     05  FILLER   PIC X(04) VALUE SPACES.                                 
039000     05  S3T-LABEL             PIC X(30).                                 
039100     05  FILLER   PIC X(02) VALUE SPACES.                                 
039200     05  S3T-TEXT              PIC X(20).                                 
039300 01  SECTION-3-WARNING-LINE.                                              
039400     05  FILLER   PIC X(04) VALUE SPACES.                                 
039500     05  FILLER   PIC X(04) VALUE '*** '.                                 
039600     05  S3W-TEXT              PIC X(45).                                 
039700 PROCEDURE DIVISION.                                                      
039800 000-MAINLINE.                                                            
039900     PERFORM 010-INITIALIZE-RUN.                                          
040000     PERFORM 100-LOAD-AND-PRICE-POLICIES.                                 
040100     PERFORM 295-WRITE-SECTION-1-TOTALS.                                  
040200     PERFORM 300-PROCESS-CLAIM-EVENTS.                                    
040300     PERFORM 495-WRITE-SECTION-2-TOTALS.                                  
040400     PERFORM 500-WRITE-POLICY-OUTPUT-FILE.                                
040500     PERFORM 600-RUN-POOL-ACCOUNTING.                                     
040600     PERFORM 900-CLOSE-DOWN-RUN.                                          
040700     STOP RUN.                                                            
040800 010-INITIALIZE-RUN.                                                      
040900     OPEN INPUT  POLICY-FILE                                              
041000                 EVENT-FILE                                               
041100          I-O    POOL-FILE                                                
041200          OUTPUT POLICY-OUT                                               
041300                 CLAIM-FILE                                               
041400                 REPORT-FILE.                                             
041500     OPEN EXTEND POOLTXN-FILE.                                            
041600     ACCEPT WS-RUN-DATE-FIELDS FROM DATE.                                 
041700     STRING WS-RUN-MM '/' WS-RUN-DD '/' WS-RUN-YY                         
041800         DELIMITED BY SIZE INTO HDG-RUN-DATE                              
041900     END-STRING.                                                          
042000     SET WS-SECTION-1 TO TRUE.                                            
042100 100-LOAD-AND-PRICE-POLICIES.                                             
042200     PERFORM 110-READ-POLICY-FILE.                                        
042300     PERFORM 150-PROCESS-ONE-POLICY                                       
042400         UNTIL WS-POLICY-EOF.                                             
042500 110-READ-POLICY-FILE.                                                    
042600     READ POLICY-FILE                                                     
042700         AT END                                                           
042800             SET WS-POLICY-EOF TO TRUE                                    
042900         NOT AT END                                                       
043000             PERFORM 120-LOAD-POLICY-INTO-TABLE                           
043100     END-READ.                                                            
043200*                                                                         
043300*    07/02/23 JLK -- ONCE THE TABLE FILLS TO ITS 1000-ENTRY LIMIT         
043400*    ANY POLICIES BEYOND IT ARE COUNTED AS READ BUT NOT PRICED --         
043500*    THE ACTUARY'S OFFICE HAS NEVER SEEN A NIGHT NEAR THIS VOLUME.        
043600*                                                                         
043700 120-LOAD-POLICY-INTO-TABLE.                                              
043800     ADD 1 TO WS-POLICIES-READ-CT.                                        
043900     IF WS-POLICY-COUNT < WS-POLICY-MAX                                   
044000         ADD 1 TO WS-POLICY-COUNT                                         
044100         MOVE AS-POLICY-RECORD TO PTB-ENTRY (WS-POLICY-COUNT)             
044200     END-IF.                                                              
044300 150-PROCESS-ONE-POLICY.                                                  
044400     PERFORM 200-PRICE-ONE-POLICY-ENTRY.                                  
044500     PERFORM 110-READ-POLICY-FILE.                                        
044600 200-PRICE-ONE-POLICY-ENTRY.                                              
044700     IF PTB-STAT-PENDING (WS-POLICY-COUNT)                                
044800         PERFORM 210-APPLY-POLICY-DEFAULTS                                
044900         PERFORM 220-SCORE-AND-PRICE-POLICY THRU 220-EXIT                 
045000         PERFORM 290-WRITE-POLICY-DETAIL-LINE                             
045100     END-IF.                                                              
045200*                                                                         
045300*    07/02/23 JLK -- THE ORACLE FEED IS SUPPOSED TO HAND US THE           
045400*    CURRENCY AND DELAY THRESHOLD ALREADY SET, UPPER-CASED CODES          
045500*    AND ALL, BUT WE STILL DEFAULT A BLANK CURRENCY TO USDT AND           
045600*    A ZERO THRESHOLD TO 120 MINUTES BEFORE WE PRICE THE POLICY.          
045700*                                                                         
045800 210-APPLY-POLICY-DEFAULTS.                                               
045900     IF PTB-CURRENCY (WS-POLICY-COUNT) = SPACES                           
046000         MOVE 'USDT' TO PTB-CURRENCY (WS-POLICY-COUNT)                    
046100     END-IF.                                                              
046200     IF PTB-DELAY-THRESHOLD-MIN (WS-POLICY-COUNT) = 0                     
046300         MOVE 0120 TO PTB-DELAY-THRESHOLD-MIN (WS-POLICY-COUNT)           
046400     END-IF.                                                              
046500 220-SCORE-AND-PRICE-POLICY.                                              
046600     MOVE PTB-AIRLINE-CODE  (WS-POLICY-COUNT) TO RSK-AIRLINE-CODE.        
046700     MOVE PTB-DEP-AIRPORT   (WS-POLICY-COUNT) TO RSK-DEP-AIRPORT.         
046800     MOVE PTB-ARR-AIRPORT   (WS-POLICY-COUNT) TO RSK-ARR-AIRPORT.         
046900     MOVE PTB-SDT-HH        (WS-POLICY-COUNT) TO RSK-DEP-HOUR.            
047000     MOVE PTB-SCHED-DEP-DOW (WS-POLICY-COUNT) TO RSK-DEP-DOW.             
047100     MOVE PTB-SDD-MM        (WS-POLICY-COUNT) TO RSK-DEP-MONTH.           
047200     MOVE PTB-WEATHER-CODE  (WS-POLICY-COUNT) TO RSK-WEATHER-CODE.        
047300     CALL 'ASRISKSC' USING AS-RISK-SCORING-PARM.                          
047400     MOVE RSK-RISK-SCORE TO PTB-RISK-SCORE (WS-POLICY-COUNT).             
047500     MOVE RSK-DELAY-PROBABILITY                                           
047600         TO PTB-DELAY-PROBABILITY (WS-POLICY-COUNT).                      
047700     MOVE RSK-RISK-TIER TO PTB-RISK-TIER (WS-POLICY-COUNT).               
047800     MOVE PTB-COVERAGE-AMOUNT (WS-POLICY-COUNT)                           
047900         TO PRM-COVERAGE-AMOUNT.                                          
048000     MOVE RSK-RISK-TIER TO PRM-RISK-TIER.                                 
048100     MOVE PTB-DELAY-THRESHOLD-MIN (WS-POLICY-COUNT)                       
048200         TO PRM-DELAY-THRESHOLD-MIN.                                      
048300     CALL 'ASPREMCL' USING AS-PREMIUM-CALC-PARM.                          
048400     MOVE PTB-PAYOUT-ADDRESS (WS-POLICY-COUNT)                            
048500         TO ADR-PAYOUT-ADDRESS.                                           
048600     CALL 'ASADRVAL' USING AS-ADDRESS-VALID-PARM.                         
048700     IF ADR-ADDRESS-VALID                                                 
048800         MOVE PRM-PREMIUM-AMOUNT TO PTB-PREMIUM-AMOUNT                    
048900             (WS-POLICY-COUNT)                                            
049000         SET PTB-STAT-ACTIVE (WS-POLICY-COUNT) TO TRUE                    
049100         ADD 1 TO WS-POLICIES-ACTIVATED-CT                                
049200         ADD PRM-PREMIUM-AMOUNT TO WS-TOTAL-PREMIUM                       
049300         PERFORM 230-POST-PREMIUM-DEPOSIT                                 
049400         GO TO 220-EXIT                                                   
049500     END-IF.                                                              
049600     MOVE 0 TO PTB-PREMIUM-AMOUNT (WS-POLICY-COUNT).                      
049700     SET PTB-STAT-CANCELLED (WS-POLICY-COUNT) TO TRUE.                    
049800     ADD 1 TO WS-POLICIES-REJECTED-CT.                                    
049900 220-EXIT.                                                                
050000     EXIT.                                                                
050100 230-POST-PREMIUM-DEPOSIT.                                                
050200     MOVE 'D' TO PLM-REQUEST-TYPE.                                        
050300     MOVE PRM-PREMIUM-AMOUNT TO PLM-AMOUNT.                               
050400     CALL 'ASPOOLMG' USING AS-POOL-RECORD AS-POOL-MGR-PARM.               
050500     MOVE 'PREMIUM-DEPOSIT' TO AS-TXN-TYPE.                               
050600     MOVE PRM-PREMIUM-AMOUNT TO AS-TXN-AMOUNT.                            
050700     MOVE PTB-CURRENCY (WS-POLICY-COUNT) TO AS-TXN-CURRENCY.              
050800     MOVE PTB-POLICY-NUMBER (WS-POLICY-COUNT)                             
050900         TO AS-TXN-POLICY-NO.                                             
051000     MOVE SPACES TO AS-TXN-CLAIM-NO.                                      
051100     MOVE PTB-USER-ID (WS-POLICY-COUNT) TO AS-TXN-USER-ID.                
051200     WRITE AS-TXN-RECORD.                                                 
051300 280-LOOKUP-DOW-NAME.                                                     
051400     MOVE SPACES TO WS-DOW-NAME.                                          
051500     PERFORM 282-SEARCH-DOW-TABLE                                         
051600         VARYING WS-SUB4 FROM 1 BY 1                                      
051700         UNTIL WS-SUB4 > DNT-MAX.                                         
051800 282-SEARCH-DOW-TABLE.                                                    
051900     IF DNT-DOW (WS-SUB4) = PTB-SCHED-DEP-DOW (WS-POLICY-COUNT)           
052000         MOVE DNT-NAME (WS-SUB4) TO WS-DOW-NAME                           
052100         MOVE DNT-MAX TO WS-SUB4                                          
052200     END-IF.                                                              
052300 290-WRITE-POLICY-DETAIL-LINE.                                            
052400     PERFORM 280-LOOKUP-DOW-NAME.                                         
052500     MOVE PTB-POLICY-NUMBER (WS-POLICY-COUNT)                             
052600         TO DET1-POLICY-NUMBER.                                           
052700     MOVE PTB-FLIGHT-NUMBER (WS-POLICY-COUNT)                             
052800         TO DET1-FLIGHT-NUMBER.                                           
052900     MOVE PTB-AIRLINE-CODE (WS-POLICY-COUNT)                              
053000         TO DET1-AIRLINE-CODE.                                            
053100     MOVE WS-DOW-NAME TO DET1-DOW-NAME.                                   
053200     STRING PTB-DEP-AIRPORT (WS-POLICY-COUNT) '-'                         
053300            PTB-ARR-AIRPORT (WS-POLICY-COUNT)                             
053400         DELIMITED BY SIZE INTO DET1-DEP-ARR                              
053500     END-STRING.                                                          
053600     MOVE PTB-RISK-SCORE (WS-POLICY-COUNT) TO DET1-RISK-SCORE-ED.         
053700     MOVE PTB-RISK-TIER (WS-POLICY-COUNT) TO DET1-RISK-TIER.              
053800     MOVE PTB-PREMIUM-AMOUNT (WS-POLICY-COUNT) TO DET1-PREMIUM-ED.        
053900     IF PTB-STAT-ACTIVE (WS-POLICY-COUNT)                                 
054000         MOVE 'ACTIVATED' TO DET1-DISPOSITION                             
054100     ELSE                                                                 
054200         MOVE 'REJECTED' TO DET1-DISPOSITION                              
054300     END-IF.                                                              
054400     IF WS-LINE-COUNT > WS-LINES-PER-PAGE                                 
054500         PERFORM 800-WRITE-PAGE-BREAK-HEADING                             
054600     END-IF.                                                              
054700     WRITE PRINT-LINE FROM DETAIL-LINE-1                                  
054800         AFTER ADVANCING 1 LINES.                                         
054900     ADD 1 TO WS-LINE-COUNT.                                              
055000 295-WRITE-SECTION-1-TOTALS.                                              
055100     MOVE WS-POLICIES-ACTIVATED-CT TO T1-ACTIVATED-CT.                    
055200     MOVE WS-POLICIES-REJECTED-CT TO T1-REJECTED-CT.                      
055300     MOVE WS-TOTAL-PREMIUM TO T1-TOTAL-PREMIUM-ED.                        
055400     IF WS-LINE-COUNT > WS-LINES-PER-PAGE                                 
055500         PERFORM 800-WRITE-PAGE-BREAK-HEADING                             
055600     END-IF.                                                              
055700     WRITE PRINT-LINE FROM SECTION-1-TOTAL-LINE                           
055800         AFTER ADVANCING 2 LINES.                                         
055900     ADD 2 TO WS-LINE-COUNT.                                              
056000     SET WS-SECTION-2 TO TRUE.                                            
056100     MOVE 99 TO WS-LINE-COUNT.                                            
056200 300-PROCESS-CLAIM-EVENTS.                                                
056300     PERFORM 310-READ-EVENT-FILE.                                         
056400     PERFORM 350-PROCESS-ONE-EVENT                                        
056500         UNTIL WS-EVENT-EOF.                                              
056600 310-READ-EVENT-FILE.                                                     
056700     READ EVENT-FILE                                                      
056800         AT END                                                           
056900             SET WS-EVENT-EOF TO TRUE                                     
057000         NOT AT END                                                       
057100             ADD 1 TO WS-EVENTS-READ-CT                                   
057200     END-READ.                                                            
057300 350-PROCESS-ONE-EVENT.                                                   
057400     PERFORM 400-SCAN-POLICIES-FOR-EVENT                                  
057500         VARYING WS-SUB2 FROM 1 BY 1                                      
057600         UNTIL WS-SUB2 > WS-POLICY-COUNT.                                 
057700     PERFORM 310-READ-EVENT-FILE.                                         
057800*                                                                         
057900*    07/02/23 JLK -- THIS SCAN DOES NOT STOP AT THE FIRST MATCH.          
058000*    MORE THAN ONE POLICYHOLDER CAN BE BOOKED ON THE SAME FLIGHT          
058100*    AND DEPARTURE DATE, AND EACH ONE GETS ITS OWN CLAIM.                 
058200*                                                                         
058300 400-SCAN-POLICIES-FOR-EVENT.                                             
058400     IF PTB-FLIGHT-NUMBER (WS-SUB2) = AS-EVT-FLIGHT-NUMBER                
058500        AND PTB-AIRLINE-CODE (WS-SUB2) = AS-EVT-AIRLINE-CODE              
058600        AND PTB-SCHED-DEP-DATE (WS-SUB2) = AS-EVT-SCHED-DEP-DATE          
058700        AND PTB-STAT-ACTIVE (WS-SUB2)                                     
058800         PERFORM 420-EVALUATE-TRIGGER                                     
058900     END-IF.                                                              
059000 420-EVALUATE-TRIGGER.                                                    
059100     IF AS-EVT-CANCELLED                                                  
059200        OR AS-EVT-DELAY-MINUTES >=                                        
059300           PTB-DELAY-THRESHOLD-MIN (WS-SUB2)                              
059400         PERFORM 430-CREATE-CLAIM-FOR-POLICY                              
059500     END-IF.                                                              
059600 430-CREATE-CLAIM-FOR-POLICY.                                             
059700     MOVE AS-EVT-DELAY-MINUTES TO PTB-ACTUAL-DELAY-MIN (WS-SUB2).         
059800     SET PTB-STAT-PAYOUT-PENDING (WS-SUB2) TO TRUE.                       
059900     MOVE WS-RUN-DATE-YYMMDD TO CLM-RUN-DATE-YYMMDD.                      
060000     MOVE PTB-POLICY-NUMBER (WS-SUB2) TO CLM-POLICY-NUMBER.               
060100     MOVE PTB-USER-ID (WS-SUB2) TO CLM-USER-ID.                           
060200     MOVE AS-EVT-DELAY-MINUTES TO CLM-TRIGGER-VALUE-MIN.                  
060300     MOVE PTB-COVERAGE-AMOUNT (WS-SUB2) TO CLM-COVERAGE-AMOUNT.           
060400     MOVE PTB-PAYOUT-ADDRESS (WS-SUB2) TO CLM-PAYOUT-ADDRESS.             
060500     MOVE AS-EVT-VERIFIED TO CLM-EVENT-VERIFIED-SW.                       
060600     CALL 'ASCLMENG' USING AS-CLAIMS-ENGINE-PARM.                         
060700     ADD 1 TO WS-CLAIMS-INITIATED-CT.                                     
060800     PERFORM 440-RESOLVE-CLAIM-OUTCOME.                                   
060900     PERFORM 480-WRITE-CLAIM-RECORD.                                      
061000     PERFORM 490-WRITE-CLAIMS-DETAIL-LINE.                                
061100 440-RESOLVE-CLAIM-OUTCOME.                                               
061200     IF CLM-CLAIM-STATUS = 'REJECTED'                                     
061300         ADD 1 TO WS-CLAIMS-REJECTED-CT                                   
061400         ADD CLM-PAYOUT-AMOUNT TO WS-CLAIMS-REJECTED-AMT                  
061500     ELSE                                                                 
061600         ADD 1 TO WS-CLAIMS-APPROVED-CT                                   
061700         PERFORM 450-ATTEMPT-POOL-PAYOUT                                  
061800     END-IF.                                                              
061900 450-ATTEMPT-POOL-PAYOUT.                                                 
062000     MOVE 'P' TO PLM-REQUEST-TYPE.                                        
062100     MOVE CLM-PAYOUT-AMOUNT TO PLM-AMOUNT.                                
062200     CALL 'ASPOOLMG' USING AS-POOL-RECORD AS-POOL-MGR-PARM.               
062300     IF PLM-REQUEST-OK                                                    
062400         MOVE 'PAID' TO CLM-CLAIM-STATUS                                  
062500         MOVE 100 TO CLM-PROGRESS-PCT                                     
062600         SET PTB-STAT-PAID (WS-SUB2) TO TRUE                              
062700         ADD 1 TO WS-CLAIMS-PAID-CT                                       
062800         ADD CLM-PAYOUT-AMOUNT TO WS-CLAIMS-PAID-AMT                      
062900         PERFORM 460-WRITE-PAYOUT-TXN                                     
063000     ELSE                                                                 
063100         MOVE 'FAILED' TO CLM-CLAIM-STATUS                                
063200         MOVE PLM-REJECT-REASON TO CLM-REJECT-REASON                      
063300         ADD 1 TO WS-CLAIMS-FAILED-CT                                     
063400         ADD CLM-PAYOUT-AMOUNT TO WS-CLAIMS-FAILED-AMT                    
063500     END-IF.                                                              
063600 460-WRITE-PAYOUT-TXN.                                                    
063700     MOVE 'PAYOUT' TO AS-TXN-TYPE.                                        
063800     MOVE CLM-PAYOUT-AMOUNT TO AS-TXN-AMOUNT.                             
063900     MOVE 'USDT' TO AS-TXN-CURRENCY.                                      
064000     MOVE SPACES TO AS-TXN-POLICY-NO.                                     
064100     MOVE CLM-CLAIM-NUMBER TO AS-TXN-CLAIM-NO.                            
064200     MOVE CLM-USER-ID TO AS-TXN-USER-ID.                                  
064300     WRITE AS-TXN-RECORD.                                                 
064400 480-WRITE-CLAIM-RECORD.                                                  
064500     MOVE CLM-CLAIM-NUMBER TO AS-CLAIM-NUMBER.                            
064600     MOVE CLM-POLICY-NUMBER TO AS-CLM-POLICY-NUMBER.                      
064700     MOVE CLM-USER-ID TO AS-CLM-USER-ID.                                  
064800     MOVE CLM-CLAIM-STATUS TO AS-CLAIM-STATUS.                            
064900     MOVE 'FLIGHT-DELAYED' TO AS-TRIGGER-EVENT.                           
065000     MOVE CLM-TRIGGER-VALUE-MIN TO AS-TRIGGER-VALUE-MIN.                  
065100     MOVE CLM-PAYOUT-AMOUNT TO AS-PAYOUT-AMOUNT.                          
065200     MOVE CLM-PAYOUT-ADDRESS TO AS-CLM-PAYOUT-ADDRESS.                    
065300     MOVE CLM-REJECT-REASON TO AS-REJECT-REASON.                          
065400     WRITE AS-CLAIM-RECORD.                                               
065500 490-WRITE-CLAIMS-DETAIL-LINE.                                            
065600     MOVE CLM-CLAIM-NUMBER TO DET2-CLAIM-NUMBER.                          
065700     MOVE CLM-POLICY-NUMBER TO DET2-POLICY-NUMBER.                        
065800     MOVE CLM-TRIGGER-VALUE-MIN TO DET2-DELAY-MIN-ED.                     
065900     MOVE PTB-DELAY-THRESHOLD-MIN (WS-SUB2) TO DET2-THRESH-MIN-ED.        
066000     MOVE CLM-CLAIM-STATUS TO DET2-STATUS.                                
066100     MOVE CLM-PAYOUT-AMOUNT TO DET2-PAYOUT-ED.                            
066200     MOVE CLM-REJECT-REASON (1:30) TO DET2-REASON.                        
066300     IF WS-LINE-COUNT > WS-LINES-PER-PAGE                                 
066400         PERFORM 800-WRITE-PAGE-BREAK-HEADING                             
066500     END-IF.                                                              
066600     WRITE PRINT-LINE FROM DETAIL-LINE-2                                  
066700         AFTER ADVANCING 1 LINES.                                         
066800     ADD 1 TO WS-LINE-COUNT.                                              
066900 495-WRITE-SECTION-2-TOTALS.                                              
067000     MOVE WS-CLAIMS-INITIATED-CT TO T2-INITIATED-CT.                      
067100     MOVE WS-CLAIMS-APPROVED-CT TO T2-APPROVED-CT.                        
067200     MOVE WS-CLAIMS-REJECTED-CT TO T2-REJECTED-CT.                        
067300     MOVE WS-CLAIMS-PAID-CT TO T2-PAID-CT.                                
067400     MOVE WS-CLAIMS-FAILED-CT TO T2-FAILED-CT.                            
067500     MOVE WS-EVENTS-READ-CT TO T2-EVENTS-READ-CT.                         
067600     MOVE WS-CLAIMS-PAID-AMT TO T2-GRAND-TOTAL-PAID-ED.                   
067700     MOVE WS-CLAIMS-REJECTED-AMT TO T2-GRAND-TOTAL-REJECTED-ED.           
067800     MOVE WS-CLAIMS-FAILED-AMT TO T2-GRAND-TOTAL-FAILED-ED.               
067900     IF WS-LINE-COUNT > WS-LINES-PER-PAGE                                 
068000         PERFORM 800-WRITE-PAGE-BREAK-HEADING                             
068100     END-IF.                                                              
068200     WRITE PRINT-LINE FROM SECTION-2-TOTAL-LINE-1                         
068300         AFTER ADVANCING 2 LINES.                                         
068400     ADD 2 TO WS-LINE-COUNT.                                              
068500     WRITE PRINT-LINE FROM SECTION-2-TOTAL-LINE-2                         
068600         AFTER ADVANCING 1 LINES.                                         
068700     ADD 1 TO WS-LINE-COUNT.                                              
068800     WRITE PRINT-LINE FROM SECTION-2-TOTAL-LINE-3                         
068900         AFTER ADVANCING 1 LINES.                                         
069000     ADD 1 TO WS-LINE-COUNT.                                              
069100 500-WRITE-POLICY-OUTPUT-FILE.                                            
069200     PERFORM 510-WRITE-ONE-POLICY-ENTRY                                   
069300         VARYING WS-SUB3 FROM 1 BY 1                                      
069400         UNTIL WS-SUB3 > WS-POLICY-COUNT.                                 
069500 510-WRITE-ONE-POLICY-ENTRY.                                              
069600     MOVE PTB-ENTRY (WS-SUB3) TO PO-POLICY-RECORD.                        
069700     WRITE PO-POLICY-RECORD.                                              
069800 600-RUN-POOL-ACCOUNTING.                                                 
069900     MOVE 'S' TO PLM-REQUEST-TYPE.                                        
070000     CALL 'ASPOOLMG' USING AS-POOL-RECORD AS-POOL-MGR-PARM.               
070100     REWRITE AS-POOL-RECORD.                                              
070200     SET WS-SECTION-3 TO TRUE.                                            
070300     MOVE 99 TO WS-LINE-COUNT.                                            
070400     PERFORM 650-WRITE-SECTION-3-REPORT.                                  
070500 650-WRITE-SECTION-3-REPORT.                                              
070600     IF WS-LINE-COUNT > WS-LINES-PER-PAGE                                 
070700         PERFORM 800-WRITE-PAGE-BREAK-HEADING                             
070800     END-IF.                                                              
070900     MOVE 'TOTAL VALUE LOCKED' TO S3-LABEL.                               
071000     MOVE AS-TOTAL-VALUE-LOCKED TO S3-AMOUNT-ED.                          
071100     WRITE PRINT-LINE FROM SECTION-3-AMOUNT-LINE                          
071200         AFTER ADVANCING 1 LINES.                                         
071300     MOVE 'TOTAL PREMIUMS COLLECTED' TO S3-LABEL.                         
071400     MOVE AS-TOTAL-PREMIUMS-COLLECTED TO S3-AMOUNT-ED.                    
071500     WRITE PRINT-LINE FROM SECTION-3-AMOUNT-LINE                          
071600         AFTER ADVANCING 1 LINES.                                         
071700     MOVE 'TOTAL PAYOUTS MADE' TO S3-LABEL.                               
071800     MOVE AS-TOTAL-PAYOUTS-MADE TO S3-AMOUNT-ED.                          
071900     WRITE PRINT-LINE FROM SECTION-3-AMOUNT-LINE                          
072000         AFTER ADVANCING 1 LINES.                                         
072100     MOVE 'STABLECOIN RESERVE' TO S3-LABEL.                               
072200     MOVE AS-STABLECOIN-RESERVE TO S3-AMOUNT-ED.                          
072300     WRITE PRINT-LINE FROM SECTION-3-AMOUNT-LINE                          
072400         AFTER ADVANCING 1 LINES.                                         
072500     MOVE 'AVAILABLE FOR CLAIMS' TO S3-LABEL.                             
072600     MOVE PLM-AVAILABLE-FOR-CLAIMS TO S3-AMOUNT-ED.                       
072700     WRITE PRINT-LINE FROM SECTION-3-AMOUNT-LINE                          
072800         AFTER ADVANCING 1 LINES.                                         
072900     MOVE 'PENDING OBLIGATIONS' TO S3-LABEL.                              
073000     MOVE PLM-PENDING-OBLIGATIONS TO S3-AMOUNT-ED.                        
073100     WRITE PRINT-LINE FROM SECTION-3-AMOUNT-LINE                          
073200         AFTER ADVANCING 1 LINES.                                         
073300     MOVE 'UTILIZATION RATE (PCT)' TO S3-LABEL.                           
073400     MOVE PLM-UTILIZATION-RATE TO S3-AMOUNT-ED.                           
073500     WRITE PRINT-LINE FROM SECTION-3-AMOUNT-LINE                          
073600         AFTER ADVANCING 1 LINES.                                         
073700     MOVE 'COLLATERAL RATIO (PCT)' TO S3-LABEL.                           
073800     MOVE AS-COLLATERAL-RATIO TO S3-AMOUNT-ED.                            
073900     WRITE PRINT-LINE FROM SECTION-3-AMOUNT-LINE                          
074000         AFTER ADVANCING 1 LINES.                                         
074100     ADD 8 TO WS-LINE-COUNT.                                              
074200     MOVE 'POOL HEALTH VERDICT' TO S3T-LABEL.                             
074300     IF PLM-POOL-HEALTHY                                                  
074400         MOVE 'HEALTHY' TO S3T-TEXT                                       
074500     ELSE                                                                 
074600         MOVE 'UNHEALTHY' TO S3T-TEXT                                     
074700     END-IF.                                                              
074800     WRITE PRINT-LINE FROM SECTION-3-TEXT-LINE                            
074900         AFTER ADVANCING 1 LINES.                                         
075000     MOVE 'POOL RISK LEVEL' TO S3T-LABEL.                                 
075100     MOVE PLM-RISK-LEVEL TO S3T-TEXT.                                     
075200     WRITE PRINT-LINE FROM SECTION-3-TEXT-LINE                            
075300         AFTER ADVANCING 1 LINES.                                         
075400     ADD 2 TO WS-LINE-COUNT.                                              
075500     PERFORM 660-WRITE-ONE-WARNING                                        
075600         VARYING WS-SUB4 FROM 1 BY 1                                      
075700         UNTIL WS-SUB4 > PLM-WARNING-COUNT.                               
075800 660-WRITE-ONE-WARNING.                                                   
075900     MOVE PLM-WARNING-LINES (WS-SUB4) TO S3W-TEXT.                        
076000     WRITE PRINT-LINE FROM SECTION-3-WARNING-LINE                         
076100         AFTER ADVANCING 1 LINES.                                         
076200     ADD 1 TO WS-LINE-COUNT.                                              
076300*                                                                         
076400*    07/02/23 JLK -- ONE HEADING PARAGRAPH SERVES ALL THREE               
076500*    SECTIONS.  THE COLUMN HEADING PRINTED DEPENDS ON WHICH               
076600*    SECTION IS CURRENTLY RUNNING.                                        
076700*                                                                         
076800 800-WRITE-PAGE-BREAK-HEADING.                                            
076900     ADD 1 TO WS-PAGE-COUNT.                                              
077000     MOVE WS-PAGE-COUNT TO HDG-PAGE-NUMBER.                               
077100     WRITE PRINT-LINE FROM HEADING-LINE-1                                 
077200         AFTER ADVANCING PAGE.                                            
077300     EVALUATE TRUE                                                        
077400         WHEN WS-SECTION-1                                                
077500             WRITE PRINT-LINE FROM SECTION-1-TITLE-LINE                   
077600                 AFTER ADVANCING 2 LINES                                  
077700             WRITE PRINT-LINE FROM SECTION-1-COLUMN-HDG                   
077800                 AFTER ADVANCING 2 LINES                                  
077900         WHEN WS-SECTION-2                                                
078000             WRITE PRINT-LINE FROM SECTION-2-TITLE-LINE                   
078100                 AFTER ADVANCING 2 LINES                                  
078200             WRITE PRINT-LINE FROM SECTION-2-COLUMN-HDG                   
078300                 AFTER ADVANCING 2 LINES                                  
078400         WHEN WS-SECTION-3                                                
078500             WRITE PRINT-LINE FROM SECTION-3-TITLE-LINE                   
078600                 AFTER ADVANCING 2 LINES                                  
078700             WRITE PRINT-LINE FROM SECTION-3-COLUMN-HDG                   
078800                 AFTER ADVANCING 2 LINES                                  
078900     END-EVALUATE.                                                        
079000     MOVE 4 TO WS-LINE-COUNT.                                             
079100 900-CLOSE-DOWN-RUN.                                                      
079200     CLOSE POLICY-FILE                                                    
079300           POLICY-OUT                                                     
079400           EVENT-FILE                                                     
079500           CLAIM-FILE                                                     
079600           POOL-FILE                                                      
079700           POOLTXN-FILE                                                   
079800           REPORT-FILE.                                                   
